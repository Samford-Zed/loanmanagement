000100*****************************************************************
000200*  LNLOANR  --  LOAN MASTER / APPLICATION RECORD LAYOUT         *
000300*  USED BY     : LNAPDB01, LNUPDB01, LNSTDB01, LNICDB01         *
000400*  FILE        : LNLOANIO  (LOAN MASTER, SEQ BY LOAN-ID)        *
000500*  RECORD LEN  : 150 (140 DATA + 10 FILLER)                     *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                   *
000800*  910611 RJL CR0118 ORIGINAL LOAN MASTER LAYOUT                * CR0118  
000900*  930228 THG CR0209 LOAN-ADMIN-REMARK WIDENED TO X(30)         * CR0209  
001000*  990105 PDW Y2K    LOAN-START-DATE CONFIRMED CCYYMMDD         * Y2K     
001100*  030714 MKB CR0733 LOAN-DATE-GROUP REDEFINES ADDED FOR LNDUE001*CR0733  
001200*****************************************************************
001300    01  LOAN-RECORD.
001400        03  LOAN-ID                  PIC 9(06).
001500        03  LOAN-CUST-ID              PIC 9(06).
001600        03  LOAN-AMOUNT               PIC S9(09)V99.
001700        03  LOAN-TYPE                 PIC X(12).
001800        03  LOAN-TENURE               PIC 9(03).
001900        03  LOAN-PURPOSE              PIC X(30).
002000        03  LOAN-ANNUAL-INCOME        PIC 9(09)V99.
002100        03  LOAN-ANNUAL-RATE          PIC 9(02)V99.
002200        03  LOAN-STATUS               PIC X(08).
002300            88  LOAN-PENDING          VALUE 'PENDING '.
002400            88  LOAN-APPROVED         VALUE 'APPROVED'.
002500            88  LOAN-REJECTED         VALUE 'REJECTED'.
002600        03  LOAN-ADMIN-REMARK         PIC X(30).
002700        03  LOAN-START-DATE           PIC 9(08).
002800        03  LOAN-EMI                  PIC 9(09)V99.
002900        03  FILLER                    PIC X(10).
003000*---------------------------------------------------------------
003100*    MKB CR0733 -- ALTERNATE VIEW OF LOAN-START-DATE, BROKEN      CR0733  
003200*                  INTO CENTURY/YEAR/MONTH/DAY FOR THE DUE-DATE
003300*                  WALK AND MONTH-END CLAMP IN LNDUE001.
003400*---------------------------------------------------------------
003500    01  LOAN-DATE-GROUP REDEFINES LOAN-RECORD.
003600        03  FILLER                    PIC X(12).
003700        03  LD-FILLER-1                PIC X(109).
003800        03  LD-START-DATE.
003900            05  LD-START-CC            PIC 99.
004000            05  LD-START-YY            PIC 99.
004100            05  LD-START-MM            PIC 99.
004200            05  LD-START-DD            PIC 99.
004300        03  LD-FILLER-2                PIC X(21).
004400*---------------------------------------------------------------
004500*    MKB CR0733 -- ALTERNATE NUMERIC-EDITED VIEW OF THE AMOUNT    CR0733  
004600*                  AND EMI FOR THE LOAN-LISTING REPORT IN
004700*                  LNICDB01 (CR0733 PARA 2200-PRINT-LOAN-LINE).   CR0733  
004800*---------------------------------------------------------------
004900    01  LOAN-REPORT-VIEW REDEFINES LOAN-RECORD.
005000        03  LR-FILLER-1                PIC X(12).
005100        03  LR-AMOUNT                  PIC S9(09)V99.
005200        03  LR-FILLER-2                PIC X(127).

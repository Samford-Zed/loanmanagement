000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNICDB01.
000300 AUTHOR.        R J LOWE.
000400 INSTALLATION.  CONSUMER LENDING DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.  10/03/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************** 
000900*  LNICDB01  --  CUSTOMER LOAN LISTING REPORT                  *  
001000*                                                                 
001100*  LOADS THE CUSTOMER MASTER INTO A TABLE, THEN READS THE LOAN    
001200*  MASTER AND PRINTS ONE DETAIL LINE PER LOAN WITH THE OWNING     
001300*  CUSTOMER'S NAME AND EMAIL JOINED IN.  A LOAN WHOSE CUSTOMER    
001400*  NUMBER IS NOT ON THE CUSTOMER MASTER PRINTS WITH A BLANK NAME  
001500*  AND EMAIL.  THE TRAILER BLOCK READS THE STATS RECORD WRITTEN   
001600*  BY LNSTDB01.  UPSI-1 ON RESTRICTS THE LISTING TO PENDING LOANS 
001700*  ONLY; UPSI-2 ON RESTRICTS IT TO ONE CUSTOMER, KEY SUPPLIED ON  
001800*  A ONE-RECORD SELECTION FILE.                                   
001900*                                                                 
002000*  LAST STEP IN THE OVERNIGHT STREAM -- MUST RUN AFTER LNSTDB01   
002100*  HAS WRITTEN THIS RUN'S STATS RECORD, AND AFTER LNAPDB01 AND    
002200*  LNUPDB01 HAVE BOTH FINISHED SO THE LISTING REFLECTS EVERY      
002300*  LOAN ACTION TAKEN TONIGHT.                                     
002400*-----------------------------------------------------------------
002500*  CHANGE LOG                                                     
002600*  911003 RJL CR0137 ORIGINAL PROGRAM (ALL-LOANS LISTING ONLY)    CR0137  
002700*  951114 THG CR0398 PENDING-ONLY SELECTION ADDED (UPSI-1)        CR0398  
002800*  960819 THG CR0481 SINGLE-CUSTOMER SELECTION ADDED (UPSI-2)     CR0481  
002900*  990105 PDW Y2K    START-DATE PRINTS CCYY-MM-DD, NO DATA CHANGE Y2K     
003000*  170922 KSN CR1042 REMARK COLUMN WIDENED TO MATCH LNLOANR       CR1042  
003100*  260214 KSN CR1093 CUSTOMER TABLE LOAD RECAST AS A GENUINE      CR1093  
003200*                    PERFORM THRU RANGE (1110/1125) PER THE SHOP  
003300*                    STANDARD -- SAME TREATMENT GIVEN TO THE LOAN 
003400*                    AND REPAYMENT TABLE LOADS IN LNUPDB01/       
003500*                    LNAPDB01 UNDER CR1088/CR1089.  NO CHANGE IN  CR1088  
003600*                    WHICH CUSTOMERS END UP IN THE TABLE.  HELP   
003700*                    DESK TICKET 40281 FOLLOW-UP.                 
003800***************************************************************** 
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100*  UPSI-1/UPSI-2 ARE THE TWO RESTRICTION SWITCHES DESCRIBED IN    
004200*  THE BANNER ABOVE -- SET ON THE JOB CARD, NOT BY THIS PROGRAM.  
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-1 ON STATUS IS WS-PENDING-ONLY
004800     UPSI-2 ON STATUS IS WS-ONE-CUSTOMER-ONLY.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*  LNCUSTIN -- THE FULL CUSTOMER MASTER, LOADED ENTIRELY INTO     
005200*  WS-CUST-TABLE BEFORE ANY LOAN IS PRINTED.                      
005300     SELECT LNCUSTIN ASSIGN TO LNCUSTIN
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS  IS FS-CUSTIN.
005600*  LNLOANIN -- THE LOAN MASTER, READ-ONLY, DRIVES THE MAIN LOOP.  
005700     SELECT LNLOANIN ASSIGN TO LNLOANIN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS FS-LOANIN.
006000*  LNSTATIN -- THE ONE STATS RECORD WRITTEN BY LNSTDB01, READ     
006100*  ONCE FOR THE TRAILER BLOCK.                                    
006200     SELECT LNSTATIN ASSIGN TO LNSTATIN
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS FS-STATIN.
006500*  LNSELIN -- ONE-RECORD SELECTION FILE, ONLY OPENED WHEN         
006600*  UPSI-2 IS ON.                                                  
006700     SELECT LNSELIN  ASSIGN TO LNSELIN
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS  IS FS-SELIN.
007000*  LNRPTOUT -- THE PRINTED LISTING ITSELF, DETAIL LINES FOLLOWED  
007100*  BY THE FOUR-LINE TRAILER BLOCK.                                
007200     SELECT LNRPTOUT ASSIGN TO LNRPTOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS FS-RPTOUT.
007500 DATA DIVISION.
007600 FILE SECTION.
007700*  LNCUSTR/LNLOANR/LNSTATR LAYOUTS -- SEE COPYBOOKS.  THIS IS     
007800*  THE ONLY PROGRAM IN THE SUITE THAT COPIES ALL THREE.           
007900 FD  LNCUSTIN
008000     LABEL RECORDS ARE STANDARD.
008100     COPY LNCUSTR.
008200 FD  LNLOANIN
008300     LABEL RECORDS ARE STANDARD.
008400     COPY LNLOANR.
008500 FD  LNSTATIN
008600     LABEL RECORDS ARE STANDARD.
008700     COPY LNSTATR.
008800*  SEL-RECORD IS THIS PROGRAM'S OWN LAYOUT -- THE SELECTION FILE  
008900*  IS NOT SHARED WITH ANY OTHER STEP.                             
009000 FD  LNSELIN
009100     LABEL RECORDS ARE STANDARD.
009200*    ONE RECORD, ONE FIELD -- THE BRANCH OR HELP DESK OPERATOR    
009300*    PREPARES THIS FILE BY HAND BEFORE SUBMITTING A UPSI-2 RUN.   
009400 01  SEL-RECORD.
009500     03  SEL-CUST-ID              PIC 9(06).
009600     03  FILLER                   PIC X(04).
009700*    132 BYTES -- STANDARD PRINTER-CLASS LINE WIDTH FOR THIS      
009800*    SHOP'S REPORT OUTPUT, SAME AS EVERY OTHER PRINTED REPORT IN  
009900*    THE CONSUMER LENDING SUITE.                                  
010000 FD  LNRPTOUT
010100     LABEL RECORDS ARE STANDARD.
010200 01  RPT-LINE                     PIC X(132).
010300 WORKING-STORAGE SECTION.
010400*  WS-EYECATCHER IS THE USUAL STORAGE-DUMP MARKER.                
010500 01  WS-HEADER.
010600     03  WS-EYECATCHER            PIC X(16) VALUE
010700         'LNICDB01------WS'.
010800     03  WS-RUN-DATE              PIC 9(08) VALUE 0.
010900     03  FILLER                   PIC X(06) VALUE SPACES.
011000*  ONE STATUS BYTE PAIR PER SELECT ABOVE.                         
011100 01  WS-FILE-STATUSES.
011200     03  FS-CUSTIN                PIC X(02) VALUE '00'.
011300     03  FS-LOANIN                PIC X(02) VALUE '00'.
011400     03  FS-STATIN                PIC X(02) VALUE '00'.
011500     03  FS-SELIN                 PIC X(02) VALUE '00'.
011600     03  FS-RPTOUT                PIC X(02) VALUE '00'.
011700     03  FILLER                   PIC X(02) VALUE SPACES.
011800 01  WS-SWITCHES.
011900*    SET FROM THE UPSI BYTES ABOVE -- TESTED IN PARA 2000 TO      
012000*    SKIP LOANS THAT DO NOT MATCH THE REQUESTED RESTRICTION.      
012100     03  WS-PENDING-ONLY-SW       PIC X(01) VALUE 'N'.
012200         88  WS-PENDING-ONLY      VALUE 'Y'.
012300     03  WS-ONE-CUST-SW           PIC X(01) VALUE 'N'.
012400         88  WS-ONE-CUSTOMER-ONLY VALUE 'Y'.
012500*    END-OF-FILE PAIR, ONE PER INPUT FILE THAT IS READ TO         
012600*    EXHAUSTION (LNSTATIN IS READ ONCE, SO IT NEEDS NONE).        
012700     03  WS-CUSTIN-EOF-SW         PIC X(01) VALUE 'N'.
012800         88  CUSTIN-EOF           VALUE 'Y'.
012900     03  WS-LOANIN-EOF-SW         PIC X(01) VALUE 'N'.
013000         88  LOANIN-EOF           VALUE 'Y'.
013100*    SET BY PARA 2110 WHEN THE CURRENT LOAN'S CUSTOMER IS FOUND   
013200*    IN THE TABLE -- STOPS THE SEARCH EARLY.                      
013300     03  WS-CUST-FOUND-SW         PIC X(01) VALUE 'N'.
013400         88  CUST-FOUND           VALUE 'Y'.
013500     03  FILLER                   PIC X(01) VALUE SPACES.
013600*  ALL COUNTERS AND SUBSCRIPTS COMP -- THE CUSTOMER TABLE IS      
013700*  SEARCHED ONCE PER LOAN PRINTED, SO ARITHMETIC ON THESE SHOULD  
013800*  NOT BE ZONED DECIMAL.                                          
013900 01  WS-COUNTERS         COMP.
014000*    WS-CUST-TABLE-MAX MATCHES THE OCCURS CLAUSE BOUND BELOW --   
014100*    DOCUMENTARY ONLY, NOTHING IN THIS PROGRAM TESTS AGAINST IT   
014200*    DIRECTLY (THE OCCURS DEPENDING ON CLAUSE IS THE ENFORCED     
014300*    LIMIT).                                                      
014400     03  WS-CUST-TABLE-MAX        PIC S9(08) VALUE +50000.
014500*    RUNNING COUNT OF CUSTOMER ROWS LOADED -- ALSO THE OCCURS     
014600*    DEPENDING ON VALUE FOR WS-CUST-TABLE.                        
014700     03  WS-CUST-TABLE-CNT        PIC S9(08) VALUE +0.
014800*    SUBSCRIPT WALKED BY PARA 2100'S LINEAR SEARCH.               
014900     03  WS-CUST-IX               PIC S9(08) VALUE +0.
015000     03  FILLER                   PIC S9(08) VALUE +0.
015100*  WS-SELECT-CUST-ID HOLDS THE ONE CUSTOMER KEY READ FROM         
015200*  LNSELIN WHEN UPSI-2 IS ON; LEFT AT ZERO AND NEVER TESTED       
015300*  OTHERWISE.                                                     
015400 01  WS-SELECT-CUST-ID             PIC 9(06) VALUE 0.
015500*  WORKING COPIES OF THE MATCHED CUSTOMER'S NAME AND EMAIL,       
015600*  FILLED BY PARA 2100/2110 AND PRINTED BY PARA 2200.             
015700 01  WS-CUST-NAME                  PIC X(30) VALUE SPACES.
015800 01  WS-CUST-EMAIL                 PIC X(40) VALUE SPACES.
015900*---------------------------------------------------------------  
016000*    THG CR0481 -- IN-MEMORY CUSTOMER TABLE, LOADED ONCE FROM     CR0481  
016100*                  LNCUSTIN AND SEARCHED BY CUST-ID FOR EACH      
016200*                  LOAN PRINTED (SEQUENTIAL SEARCH -- SEE SPEC    
016300*                  NOTE ON KEYED LOOKUP OVER SEQUENTIAL DATA).    
016400*                  CT-ROLE IS CARRIED BUT NEVER PRINTED -- KEPT   
016500*                  IN CASE A FUTURE REPORT NEEDS TO FILTER ON IT. 
016600*---------------------------------------------------------------  
016700 01  WS-CUST-TABLE.
016800     03  CUST-TABLE-ENTRY OCCURS 0 TO 50000 TIMES
016900             DEPENDING ON WS-CUST-TABLE-CNT
017000             INDEXED BY CT-IX.
017100         05  CT-ID                PIC 9(06).
017200         05  CT-NAME               PIC X(30).
017300         05  CT-EMAIL              PIC X(40).
017400         05  CT-ROLE               PIC X(08).
017500*  ONE 132-BYTE PRINT LINE, BUILT FIELD BY FIELD IN PARA 2200     
017600*  THEN MOVED WHOLE TO RPT-LINE.                                  
017700 01  WS-DETAIL-LINE.
017800*    FIRST SIX COLUMNS -- THE LOAN ID KEY, TRUNCATED CUSTOMER     
017900*    NAME AND THE LOAN-STATUS BYTE PRINTED VERBATIM (PENDING,     
018000*    APPROVED OR REJECTED -- SEE LNLOANR FOR THE 88-LEVELS).      
018100     03  DL-LOAN-ID               PIC 9(06).
018200     03  FILLER                   PIC X(02) VALUE SPACES.
018300     03  DL-CUST-NAME             PIC X(20).
018400     03  FILLER                   PIC X(02) VALUE SPACES.
018500     03  DL-STATUS                PIC X(08).
018600     03  FILLER                   PIC X(02) VALUE SPACES.
018700*    AMOUNT AND EMI EDITED WITH COMMA INSERTION AND A LEADING     
018800*    ZERO SUPPRESSION CHARACTER -- THIS SHOP'S STANDARD MONEY     
018900*    EDIT PICTURE, USED ON EVERY PRINTED DOLLAR FIGURE.           
019000     03  DL-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.99.
019100     03  FILLER                   PIC X(02) VALUE SPACES.
019200     03  DL-RATE                  PIC ZZ.99.
019300     03  FILLER                   PIC X(02) VALUE SPACES.
019400     03  DL-TENURE                PIC ZZ9.
019500     03  FILLER                   PIC X(02) VALUE SPACES.
019600     03  DL-EMI                   PIC Z,ZZZ,ZZZ,ZZ9.99.
019700     03  FILLER                   PIC X(02) VALUE SPACES.
019800*    START DATE AND REMARK FINISH THE LINE -- REMARK IS           
019900*    TRUNCATED TO 20 BYTES FOR THE REPORT EVEN THOUGH LNLOANR     
020000*    CARRIES MORE, SAME TREATMENT AS THE CUSTOMER NAME ABOVE.     
020100     03  DL-START-DATE            PIC X(10).
020200     03  FILLER                   PIC X(02) VALUE SPACES.
020300     03  DL-REMARK                PIC X(20).
020400     03  FILLER                   PIC X(14) VALUE SPACES.
020500*  CCYY-MM-DD EDITED VIEW OF THE LOAN START DATE, BUILT FROM THE  
020600*  LD-START-CC/YY/MM/DD REDEFINES SUPPLIED BY LNLOANR.            
020700 01  WS-DATE-EDIT.
020800     03  DE-CC                    PIC 9(02).
020900     03  DE-YY                    PIC 9(02).
021000     03  FILLER                   PIC X(01) VALUE '-'.
021100     03  DE-MM                    PIC 9(02).
021200     03  FILLER                   PIC X(01) VALUE '-'.
021300     03  DE-DD                    PIC 9(02).
021400*  NOTHING PASSED IN -- LNICDB01 IS INVOKED FROM JCL, NOT CALLED. 
021500 LINKAGE SECTION.
021600*---------------------------------------------------------------  
021700*    RJL CR0137 -- MAINLINE.  LOAD THE CUSTOMER TABLE, PRINT ONE  CR0137  
021800*                  LINE PER LOAN, THEN THE TRAILER BLOCK.         
021900*---------------------------------------------------------------  
022000 PROCEDURE DIVISION.
022100 0000-MAINLINE.
022200*    STEP 1 -- OPEN, STAMP THE RUN DATE, PICK UP THE SELECTION    
022300*    KEY IF UPSI-2 IS ON.                                         
022400     PERFORM 1000-INITIALISE
022500*    STEP 2 -- PULL THE WHOLE CUSTOMER MASTER INTO MEMORY SO      
022600*    EVERY LOAN DETAIL LINE CAN BE JOINED AGAINST IT WITHOUT A    
022700*    SECOND PASS OF LNCUSTIN.                                     
022800     PERFORM 1100-LOAD-CUSTOMER-TABLE
022900*    STEP 3 -- ONE DETAIL LINE PER QUALIFYING LOAN.               
023000     PERFORM 2000-REPORT-LOOP
023100         UNTIL LOANIN-EOF
023200*    STEP 4 -- THE FOUR-LINE STATISTICS SUMMARY FROM LNSTDB01.    
023300     PERFORM 3000-PRINT-TRAILER-BLOCK
023400     PERFORM 9000-TERMINATE
023500     STOP RUN.
023600*  OPENS THE THREE ALWAYS-OPEN FILES, THEN -- ONLY WHEN UPSI-2    
023700*  IS ON -- OPENS THE SELECTION FILE LONG ENOUGH TO READ ITS ONE  
023800*  RECORD AND CLOSES IT STRAIGHT BACK DOWN AGAIN.                 
023900 1000-INITIALISE.
024000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024100     OPEN INPUT  LNCUSTIN
024200          INPUT  LNLOANIN
024300          INPUT  LNSTATIN
024400          OUTPUT LNRPTOUT.
024500     IF FS-CUSTIN NOT = '00' OR FS-LOANIN NOT = '00'
024600         DISPLAY 'LNICDB01 UNABLE TO OPEN INPUT FILES'
024700         STOP RUN
024800     END-IF.
024900*    AN AT-END HERE (AN EMPTY SELECTION FILE) LEAVES              
025000*    WS-SELECT-CUST-ID AT ZERO -- EVERY LOAN'S CUSTOMER ID WILL   
025100*    THEN FAIL THE PARA 2000 MATCH TEST AND THE LISTING PRINTS    
025200*    NO DETAIL LINES AT ALL, WHICH IS THE SAFE FAILURE MODE FOR   
025300*    A MISCONFIGURED UPSI-2 RUN.                                  
025400     IF WS-ONE-CUSTOMER-ONLY
025500         OPEN INPUT LNSELIN
025600         READ LNSELIN
025700             AT END
025800                 CONTINUE
025900         END-READ
026000         MOVE SEL-CUST-ID TO WS-SELECT-CUST-ID
026100         CLOSE LNSELIN
026200     END-IF.
026300*---------------------------------------------------------------  
026400*    KSN CR1093 -- RECAST AS A PERFORM THRU RANGE, MATCHING THE   CR1093  
026500*                  SAME CHANGE IN LNUPDB01/LNAPDB01 (CR1088/      CR1088  
026600*                  CR1089).  PARA 1110 IS THE PRIMING READ; PARA  CR1089  
026700*                  1120 FILES THE ROW AND FALLS THROUGH INTO      
026800*                  PARA 1125, WHICH READS AHEAD FOR THE NEXT      
026900*                  LOOP TEST.  NO CHANGE IN WHICH CUSTOMERS END   
027000*                  UP IN THE TABLE.                               
027100*---------------------------------------------------------------  
027200 1100-LOAD-CUSTOMER-TABLE.
027300     MOVE 0 TO WS-CUST-TABLE-CNT.
027400     PERFORM 1110-READ-CUSTOMER-MASTER THRU 1110-EXIT.
027500     PERFORM 1120-ADD-CUSTOMER-TO-TABLE THRU 1125-EXIT
027600         UNTIL CUSTIN-EOF.
027700 1110-READ-CUSTOMER-MASTER.
027800     READ LNCUSTIN
027900         AT END
028000             SET CUSTIN-EOF TO TRUE
028100     END-READ.
028200 1110-EXIT.
028300     EXIT.
028400*  1120/1125 ARE ONE PERFORM THRU RANGE -- 1120 FILES THE TABLE   
028500*  ENTRY; 1125 FALLS THROUGH FROM 1120 TO READ THE NEXT RECORD    
028600*  AHEAD OF THE LOOP TEST.                                        
028700 1120-ADD-CUSTOMER-TO-TABLE.
028800     ADD 1 TO WS-CUST-TABLE-CNT.
028900     SET CT-IX TO WS-CUST-TABLE-CNT.
029000     MOVE CUST-ID    TO CT-ID (CT-IX).
029100     MOVE CUST-NAME  TO CT-NAME (CT-IX).
029200     MOVE CUST-EMAIL TO CT-EMAIL (CT-IX).
029300     MOVE CUST-ROLE  TO CT-ROLE (CT-IX).
029400 1125-READ-NEXT-CUSTOMER.
029500     READ LNCUSTIN
029600         AT END
029700             SET CUSTIN-EOF TO TRUE
029800     END-READ.
029900 1125-EXIT.
030000     EXIT.
030100*  ONE LOAN PER CALL.  A LOAN SKIPPED BY EITHER RESTRICTION       
030200*  SWITCH DROPS STRAIGHT OUT VIA GO TO WITHOUT BEING PRINTED OR   
030300*  COUNTED -- THE RESTRICTION IS A REPORT FILTER ONLY, NOT A      
030400*  CHANGE TO ANY MASTER FILE.                                     
030500 2000-REPORT-LOOP.
030600     READ LNLOANIN
030700         AT END
030800             SET LOANIN-EOF TO TRUE
030900             GO TO 2000-EXIT
031000     END-READ.
031100     IF WS-PENDING-ONLY AND NOT LOAN-PENDING
031200         GO TO 2000-EXIT
031300     END-IF.
031400     IF WS-ONE-CUSTOMER-ONLY
031500             AND LOAN-CUST-ID NOT = WS-SELECT-CUST-ID
031600         GO TO 2000-EXIT
031700     END-IF.
031800     PERFORM 2100-FIND-CUSTOMER.
031900     PERFORM 2200-PRINT-LOAN-LINE.
032000 2000-EXIT.
032100     EXIT.
032200*  LINEAR SEARCH OF THE CUSTOMER TABLE, STOPPED EARLY BY          
032300*  CUST-FOUND -- A LOAN MASTER RECORD WHOSE CUSTOMER ID IS NOT    
032400*  ON THE CUSTOMER MASTER LEAVES WS-CUST-NAME/WS-CUST-EMAIL       
032500*  BLANK, PER THE PROGRAM BANNER ABOVE.                           
032600 2100-FIND-CUSTOMER.
032700*    RESET BEFORE EVERY SEARCH -- A LOAN WHOSE CUSTOMER WAS       
032800*    FOUND LAST TIME MUST NOT LEAVE THE SWITCH SET FOR THIS ONE.  
032900     MOVE 'N' TO WS-CUST-FOUND-SW.
033000     MOVE SPACES TO WS-CUST-NAME.
033100     MOVE SPACES TO WS-CUST-EMAIL.
033200     MOVE 1 TO WS-CUST-IX.
033300     PERFORM 2110-TEST-ONE-CUSTOMER-ENTRY
033400         UNTIL WS-CUST-IX > WS-CUST-TABLE-CNT
033500             OR CUST-FOUND.
033600 2110-TEST-ONE-CUSTOMER-ENTRY.
033700     SET CT-IX TO WS-CUST-IX.
033800     IF CT-ID (CT-IX) = LOAN-CUST-ID
033900         MOVE CT-NAME (CT-IX)  TO WS-CUST-NAME
034000         MOVE CT-EMAIL (CT-IX) TO WS-CUST-EMAIL
034100         MOVE 'Y' TO WS-CUST-FOUND-SW
034200     END-IF.
034300     ADD 1 TO WS-CUST-IX.
034400*  ONE DETAIL LINE PER LOAN -- NAME AND EMAIL FROM PARA 2100,     
034500*  EVERYTHING ELSE STRAIGHT OFF THE LOAN MASTER RECORD ITSELF.    
034600*  START DATE IS RE-EDITED HERE RATHER THAN CARRIED AS X(08)      
034700*  BECAUSE THE REPORT SHOWS CCYY-MM-DD WITH DASHES, NOT THE BARE  
034800*  EIGHT DIGITS HELD ON THE MASTER (SEE THE Y2K CHANGE-LOG NOTE). Y2K     
034900 2200-PRINT-LOAN-LINE.
035000     MOVE SPACES            TO WS-DETAIL-LINE.
035100     MOVE LOAN-ID            TO DL-LOAN-ID.
035200*    FIRST 20 BYTES ONLY -- THE CUSTOMER MASTER CARRIES A         
035300*    30-BYTE NAME, THE REPORT COLUMN IS 20.  BLANK IF PARA 2100   
035400*    FOUND NO MATCHING CUSTOMER.                                  
035500     MOVE WS-CUST-NAME(1:20) TO DL-CUST-NAME.
035600*    LOAN-STATUS PRINTS VERBATIM -- PENDING/APPROVED/REJECTED,    
035700*    WHATEVER TEXT LNLOANR'S STATUS FIELD HOLDS.                  
035800     MOVE LOAN-STATUS        TO DL-STATUS.
035900     MOVE LOAN-AMOUNT        TO DL-AMOUNT.
036000     MOVE LOAN-ANNUAL-RATE   TO DL-RATE.
036100     MOVE LOAN-TENURE        TO DL-TENURE.
036200     MOVE LOAN-EMI           TO DL-EMI.
036300*    LD-START-CC/YY/MM/DD ARE THE REDEFINES VIEW OF               
036400*    LOAN-START-DATE SUPPLIED BY LNLOANR -- MOVING THE FOUR       
036500*    TWO-DIGIT PIECES SEPARATELY LETS THE DASHES BE INSERTED IN   
036600*    WS-DATE-EDIT'S FILLER BYTES BELOW.                           
036700     MOVE LD-START-CC        TO DE-CC.
036800     MOVE LD-START-YY        TO DE-YY.
036900     MOVE LD-START-MM        TO DE-MM.
037000     MOVE LD-START-DD        TO DE-DD.
037100     MOVE WS-DATE-EDIT       TO DL-START-DATE.
037200*    SAME 20-BYTE TRUNCATION RULE AS THE CUSTOMER NAME ABOVE.     
037300     MOVE LOAN-ADMIN-REMARK(1:20) TO DL-REMARK.
037400     MOVE WS-DETAIL-LINE     TO RPT-LINE.
037500     WRITE RPT-LINE.
037600*---------------------------------------------------------------  
037700*    RJL CR0137 -- THE TRAILER READS THE ONE STATS RECORD         CR0137  
037800*                  WRITTEN EACH RUN BY LNSTDB01, WHICH MUST RUN   
037900*                  BEFORE THIS PROGRAM IN THE JCL STEP ORDER.     
038000*                  AN AT-END (LNSTDB01 NEVER RAN, OR THE FILE IS  
038100*                  EMPTY) PRINTS ZEROES RATHER THAN FAILING THE   
038200*                  REPORT OUTRIGHT.                               
038300*---------------------------------------------------------------  
038400 3000-PRINT-TRAILER-BLOCK.
038500*    ONE BLANK LINE SEPARATES THE DETAIL BODY FROM THE TRAILER,   
038600*    SAME SPACING HABIT AS EVERY OTHER REPORT IN THE SUITE.       
038700     MOVE SPACES TO RPT-LINE.
038800     WRITE RPT-LINE.
038900*    LNSTATIN HOLDS EXACTLY ONE RECORD -- A SECOND READ IS NEVER  
039000*    ATTEMPTED, SO THERE IS NO EOF SWITCH FOR THIS FILE.          
039100     READ LNSTATIN
039200         AT END
039300             MOVE 0 TO STAT-TOTAL-APPS
039400             MOVE 0 TO STAT-PENDING-APPS
039500             MOVE 0 TO STAT-APPROVED-APPS
039600             MOVE 0 TO STAT-TOTAL-DISBURSED
039700     END-READ.
039800*    FOUR TRAILER LINES, ONE STRING STATEMENT EACH -- A LABEL     
039900*    LITERAL FOLLOWED BY THE NUMERIC FIELD, DELIMITED BY SIZE SO  
040000*    THE FULL WIDTH OF EACH NUMERIC FIELD IS CARRIED ACROSS.      
040100     MOVE SPACES TO RPT-LINE.
040200     STRING 'TOTAL APPLICATIONS : ' STAT-TOTAL-APPS
040300         DELIMITED BY SIZE INTO RPT-LINE.
040400     WRITE RPT-LINE.
040500     MOVE SPACES TO RPT-LINE.
040600     STRING 'PENDING APPLICATIONS : ' STAT-PENDING-APPS
040700         DELIMITED BY SIZE INTO RPT-LINE.
040800     WRITE RPT-LINE.
040900     MOVE SPACES TO RPT-LINE.
041000     STRING 'APPROVED APPLICATIONS : ' STAT-APPROVED-APPS
041100         DELIMITED BY SIZE INTO RPT-LINE.
041200     WRITE RPT-LINE.
041300*    SR-DISBURSED IS THE STAT-REPORT-VIEW REDEFINES OF            
041400*    STAT-TOTAL-DISBURSED SUPPLIED BY LNSTATR -- SAME PICTURE     
041500*    AND SAME BYTES, JUST A NAME THIS PARAGRAPH PREFERS.          
041600     MOVE SPACES TO RPT-LINE.
041700     STRING 'TOTAL DISBURSED : ' SR-DISBURSED
041800         DELIMITED BY SIZE INTO RPT-LINE.
041900     WRITE RPT-LINE.
042000*  CLOSE IN OPEN ORDER, SAME HOUSE HABIT AS EVERY OTHER PROGRAM   
042100*  IN THE SUITE.  LNSELIN IS NOT LISTED -- IT WAS ALREADY CLOSED  
042200*  BACK IN PARA 1000 IF IT WAS EVER OPENED AT ALL.                
042300*    EVERY INPUT AND OUTPUT FILE GETS ONE CLOSE STATEMENT --      
042400*    THIS SHOP DOES NOT CLOSE WITH LOCK OR NO REWIND ANYWHERE IN  
042500*    THE LOAN SUITE.                                              
042600 9000-TERMINATE.
042700     CLOSE LNCUSTIN
042800           LNLOANIN
042900           LNSTATIN
043000           LNRPTOUT.

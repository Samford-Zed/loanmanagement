000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNEMI001.
000300 AUTHOR.        R J LOWE.
000400 INSTALLATION.  CONSUMER LENDING DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.  06/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************** 
000900*  LNEMI001  --  EQUAL MONTHLY INSTALMENT CALCULATOR           *  
001000*                                                                 
001100*  LINKED SUBPROGRAM.  GIVEN A PRINCIPAL, AN ANNUAL PERCENTAGE    
001200*  RATE AND A TENURE IN MONTHS, RETURNS THE EQUAL MONTHLY         
001300*  INSTALMENT.  A ZERO RATE USES STRAIGHT-LINE DIVISION; A        
001400*  NON-ZERO RATE USES THE STANDARD ANNUITY FORMULA.  CALLED FROM  
001500*  LNAPDB01 AT APPLICATION TIME AND FROM LNUPDB01 AT APPROVAL     
001600*  TIME, WHEN THE RATE MAY HAVE BEEN RE-PRICED.                   
001700*                                                                 
001800*  LIKE LNDUE001 THIS IS A PURE CALCULATION WITH NO FILE I/O --   
001900*  EVERYTHING IT NEEDS ARRIVES ON THE CALL AND EVERYTHING IT      
002000*  PRODUCES GOES BACK ON THE SAME CALL.                           
002100*-----------------------------------------------------------------
002200*  CHANGE LOG                                                     
002300*  910611 RJL CR0118 ORIGINAL PROGRAM (WRITTEN IN LINE IN         CR0118  
002400*                    LNAPDB01, SPLIT OUT BELOW PER CR0209)        CR0209  
002500*  930228 THG CR0209 SPLIT OUT AS A LINKED SUBPROGRAM SO          CR0209  
002600*                    LNUPDB01 CAN RE-PRICE ON APPROVAL            
002700*  990105 PDW Y2K    NO DATE FIELDS IN THIS PROGRAM, NO CHANGE    Y2K     
002800*  030714 MKB CR0733 DOCUMENTED (1+R)**N OVERFLOW GUARD BELOW     CR0733  
002900*  260214 KSN CR1091 RATE-FACTOR BUILD-UP LOOP RECAST AS A        CR1091  
003000*                    PERFORM THRU RANGE (1100/1110) PER THE SHOP  
003100*                    STANDARD -- THE FACTOR IS COMPUTED AND       
003200*                    TRACED IN PARA 1100, WHICH FALLS THROUGH     
003300*                    INTO PARA 1110 TO STORE THE RESULT AND STEP  
003400*                    THE MONTH COUNTER.  NO CHANGE IN THE         
003500*                    INSTALMENT PRODUCED.  TICKET 40281 FOLLOW-UP.
003600***************************************************************** 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900*  UPSI-0 IS THE SAME DIAGNOSTIC-TRACE SWITCH USED SINCE CR0733 --CR0733  
004000*  SUBMITTED ON WHEN THE HELP DESK IS CHASING A RATE-FACTOR       
004100*  ROUNDING COMPLAINT, OFF FOR EVERY ORDINARY OVERNIGHT RUN.      
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS WS-TRACE-ON.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*  WS-EYECATCHER IS THE USUAL STORAGE-DUMP MARKER.                
005000 01  WS-HEADER.
005100     03  WS-EYECATCHER            PIC X(16) VALUE
005200         'LNEMI001------WS'.
005300     03  WS-TRACE-SW              PIC X(01) VALUE 'N'.
005400         88  WS-TRACE-ON          VALUE 'Y'.
005500     03  FILLER                   PIC X(01) VALUE SPACES.
005600*  WS-MONTH-IX IS COMP, WALKED ONCE PER TENURE MONTH WHILE THE    
005700*  RATE FACTOR IS BUILT UP -- ARITHMETIC ON IT SHOULD NOT BE      
005800*  ZONED DECIMAL.                                                 
005900 01  WS-COUNTERS         COMP.
006000     03  WS-MONTH-IX              PIC S9(04) VALUE +0.
006100     03  FILLER                   PIC S9(04) VALUE +0.
006200*  R IN THE SCHOOL-BOOK ANNUITY FORMULA -- THE MONTHLY RATE       
006300*  DERIVED FROM THE ANNUAL PERCENTAGE RATE PASSED IN.             
006400 01  WS-MONTHLY-RATE               PIC V9(08) VALUE 0.
006500*  (1+R)**N, BUILT UP ONE MONTH AT A TIME IN PARA 1100 RATHER     
006600*  THAN WITH AN INTRINSIC FUNCTION -- THIS SHOP'S COMPILER        
006700*  PREDATES THOSE AND THE HABIT HAS NEVER BEEN REVISITED.         
006800 01  WS-RATE-FACTOR                PIC 9(04)V9(08) VALUE 0.
006900*  NEXT MONTH'S FACTOR, COMPUTED INTO A SEPARATE FIELD SO THE     
007000*  TRACE LINE CAN DISPLAY BOTH THE OLD AND NEW VALUE BEFORE       
007100*  WS-RATE-FACTOR IS OVERWRITTEN.                                 
007200 01  WS-RATE-FACTOR-N              PIC 9(04)V9(08) VALUE 0.
007300*---------------------------------------------------------------  
007400*    MKB CR0733 -- THESE THREE REDEFINES SPLIT THE RATE, THE      CR0733  
007500*                  RUNNING FACTOR AND THE UPDATED FACTOR INTO     
007600*                  WHOLE/DECIMAL VIEWS FOR THE ACCUMULATOR        
007700*                  TRACE LINE, ONLY DISPLAYED WHEN THE RUN IS     
007800*                  SUBMITTED WITH UPSI-0 ON (DIAGNOSING A         
007900*                  RATE-FACTOR OVERFLOW COMPLAINT).               
008000*---------------------------------------------------------------  
008100 01  WS-MONTHLY-RATE-GRP REDEFINES WS-MONTHLY-RATE.
008200     03  WS-MONTHLY-RATE-DIGITS   PIC 9(08).
008300 01  WS-RATE-FACTOR-GRP REDEFINES WS-RATE-FACTOR.
008400     03  WS-RATE-FACTOR-WHOLE     PIC 9(04).
008500     03  WS-RATE-FACTOR-DEC       PIC 9(08).
008600 01  WS-TRACE-GROUP REDEFINES WS-RATE-FACTOR-N.
008700     03  WS-TRACE-WHOLE            PIC 9(04).
008800     03  WS-TRACE-DEC              PIC 9(08).
008900*  FOUR PARAMETERS, ALL PASSED BY REFERENCE -- PRINCIPAL, RATE    
009000*  AND TENURE IN, EMI OUT.  NONE OF THE FOUR HAS A VALUE CLAUSE   
009100*  SINCE LINKAGE ITEMS TAKE THEIR CONTENT FROM THE CALLER.        
009200 LINKAGE SECTION.
009300 01  LK-PRINCIPAL                  PIC S9(09)V99.
009400 01  LK-ANNUAL-RATE                PIC 9(02)V99.
009500 01  LK-TENURE                     PIC 9(03).
009600 01  LK-EMI                        PIC 9(09)V99.
009700 PROCEDURE DIVISION USING LK-PRINCIPAL LK-ANNUAL-RATE
009800         LK-TENURE LK-EMI.
009900*  MAINLINE -- ONE PARAGRAPH, ONE CALL, THEN BACK TO THE CALLER.  
010000 0000-MAINLINE.
010100     PERFORM 1000-COMPUTE-EMI
010200     GOBACK.
010300*---------------------------------------------------------------  
010400*    THG CR0209 -- R = (ANNUAL % / 100) / 12.  WHEN R IS ZERO     CR0209  
010500*                  THE SCHOOL-BOOK FORMULA DIVIDES BY ZERO, SO    
010600*                  THE ZERO-RATE CASE IS SPLIT OUT AS STRAIGHT    
010700*                  LINE PRINCIPAL OVER TENURE.  OTHERWISE THE     
010800*                  FACTOR (1+R)**N IS BUILT UP ONE MONTH AT A     
010900*                  TIME IN THE 1100/1110 PERFORM THRU RANGE       
011000*                  RATHER THAN WITH AN INTRINSIC FUNCTION.        
011100*---------------------------------------------------------------  
011200 1000-COMPUTE-EMI.
011300     COMPUTE WS-MONTHLY-RATE = (LK-ANNUAL-RATE / 100) / 12.
011400     IF WS-TRACE-ON
011500         DISPLAY 'LNEMI001 MONTHLY RATE ' WS-MONTHLY-RATE-DIGITS
011600     END-IF.
011700     IF WS-MONTHLY-RATE = 0
011800*        NO INTEREST -- EACH INSTALMENT IS JUST AN EQUAL SHARE    
011900*        OF THE PRINCIPAL, NO FACTOR BUILD-UP NEEDED AT ALL.      
012000         COMPUTE LK-EMI ROUNDED = LK-PRINCIPAL / LK-TENURE
012100     ELSE
012200         MOVE 1 TO WS-RATE-FACTOR
012300         MOVE 1 TO WS-MONTH-IX
012400*        KSN CR1091 -- PARA 1100 COMPUTES THIS MONTH'S FACTOR     CR1091  
012500*        AND FALLS THROUGH INTO PARA 1110, WHICH STORES IT AND    
012600*        STEPS WS-MONTH-IX FOR THE LOOP TEST BELOW.               
012700         PERFORM 1100-GROW-RATE-FACTOR THRU 1110-EXIT
012800             UNTIL WS-MONTH-IX > LK-TENURE
012900*        STANDARD ANNUITY FORMULA -- EMI = P * R * (1+R)**N       
013000*        OVER ((1+R)**N - 1).                                     
013100         COMPUTE LK-EMI ROUNDED =
013200             LK-PRINCIPAL * WS-MONTHLY-RATE * WS-RATE-FACTOR
013300             / (WS-RATE-FACTOR - 1)
013400     END-IF.
013500*  1100/1110 ARE ONE PERFORM THRU RANGE.  1100 COMPUTES AND       
013600*  TRACES THE NEXT FACTOR VALUE; 1110 FALLS THROUGH FROM 1100 TO  
013700*  COMMIT IT BACK INTO WS-RATE-FACTOR AND ADVANCE THE MONTH       
013800*  COUNTER THAT THE CALLING PERFORM TESTS.                        
013900 1100-GROW-RATE-FACTOR.
014000     COMPUTE WS-RATE-FACTOR-N =
014100         WS-RATE-FACTOR * (1 + WS-MONTHLY-RATE).
014200     IF WS-TRACE-ON
014300         DISPLAY 'LNEMI001 FACTOR WAS ' WS-RATE-FACTOR-WHOLE
014400             '.' WS-RATE-FACTOR-DEC ' NOW ' WS-TRACE-WHOLE
014500             '.' WS-TRACE-DEC
014600     END-IF.
014700 1110-STORE-RATE-FACTOR.
014800     MOVE WS-RATE-FACTOR-N TO WS-RATE-FACTOR.
014900     ADD 1 TO WS-MONTH-IX.
015000 1110-EXIT.
015100     EXIT.

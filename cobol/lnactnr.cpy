000100*****************************************************************
000200*  LNACTNR --  ADMIN ACTION TRANSACTION RECORD LAYOUT           *
000300*  USED BY     : LNUPDB01                                       *
000400*  FILE        : LNACTNIN (APPROVE/REJECT/PAY TRANSACTIONS)     *
000500*  RECORD LEN  : 50 (46 DATA + 4 FILLER)                        *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                   *
000800*  910815 RJL CR0127 ORIGINAL ADMIN ACTION TRANSACTION LAYOUT   * CR0127  
000900*  960819 THG CR0481 ACT-CODE WIDENED TO X(08) FOR 'PAY'        * CR0481  
001000*****************************************************************
001100    01  ACTN-RECORD.
001200        03  ACT-CODE                 PIC X(08).
001300            88  ACT-IS-APPROVE        VALUE 'APPROVE '.
001400            88  ACT-IS-REJECT         VALUE 'REJECT  '.
001500            88  ACT-IS-PAY            VALUE 'PAY     '.
001600        03  ACT-KEY                   PIC 9(08).
001700        03  ACT-REMARK                PIC X(30).
001800        03  FILLER                    PIC X(04).

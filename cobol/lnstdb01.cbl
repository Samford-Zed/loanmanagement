000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNSTDB01.
000300 AUTHOR.        T H GRAY.
000400 INSTALLATION.  CONSUMER LENDING DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.  09/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************** 
000900*  LNSTDB01  --  LOAN PORTFOLIO STATISTICS                     *  
001000*                                                                 
001100*  READS THE LOAN MASTER TO END OF FILE AND ACCUMULATES THE       
001200*  TOTAL NUMBER OF LOAN RECORDS, THE COUNT PENDING, THE COUNT     
001300*  APPROVED, AND THE TOTAL AMOUNT DISBURSED (SUM OF LOAN-AMOUNT   
001400*  FOR APPROVED LOANS).  WRITES ONE STATS RECORD, READ BACK BY    
001500*  LNICDB01 FOR THE REPORT TRAILER BLOCK.                         
001600*                                                                 
001700*  LAST STEP BUT ONE IN THE OVERNIGHT STREAM -- RUNS AFTER        
001800*  LNAPDB01 AND LNUPDB01 HAVE BOTH FINISHED SO THE MASTER IT      
001900*  READS REFLECTS EVERY APPLICATION AND EVERY APPROVAL/REJECTION/ 
002000*  PAYMENT ACTION FOR THE NIGHT.  REJECTED LOANS ARE COUNTED IN   
002100*  WS-TOTAL-APPS BUT IN NEITHER THE PENDING NOR THE APPROVED      
002200*  BUCKET -- THEY FALL THROUGH THE EVALUATE BELOW AS OTHER.       
002300*-----------------------------------------------------------------
002400*  CHANGE LOG                                                     
002500*  910902 RJL CR0131 ORIGINAL PROGRAM                             CR0131  
002600*  930228 THG CR0209 NO CHANGE -- ADMIN-REMARK WIDTH DOES NOT     CR0209  
002700*                    AFFECT THIS PROGRAM                          
002800*  990105 PDW Y2K    NO DATE FIELDS ACCUMULATED HERE, NO CHANGE   Y2K     
002900*  170922 KSN CR1042 RUN-DATE CAPTURED IN WORKING-STORAGE FOR     CR1042  
003000*                    JOB-LOG TRACING AT THE HELP DESK'S REQUEST   
003100*  260214 KSN CR1092 ACCUMULATE LOOP RECAST AS A PERFORM THRU     CR1092  
003200*                    RANGE (2000/2010) PER THE SHOP STANDARD --   
003300*                    A PRIMING READ NOW HAPPENS IN PARA 1000 AND  
003400*                    THE LOOP BODY TALLIES ONE RECORD THEN FALLS  
003500*                    THROUGH TO READ THE NEXT ONE AHEAD OF THE    
003600*                    LOOP TEST.  TOTALS PRODUCED ARE UNCHANGED.   
003700*                    HELP DESK TICKET 40281 FOLLOW-UP.            
003800***************************************************************** 
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*  LNLOANIN -- THE SAME LOAN MASTER WRITTEN BY LNAPDB01/LNUPDB01, 
004800*  OPENED READ-ONLY HERE.  THIS PROGRAM NEVER REWRITES IT.        
004900     SELECT LNLOANIN ASSIGN TO LNLOANIN
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS  IS FS-LOANIN.
005200*  LNSTATOT -- ONE FIXED-LENGTH STATS RECORD, PICKED UP BY        
005300*  LNICDB01 ON ITS NEXT RUN.                                      
005400     SELECT LNSTATOT ASSIGN TO LNSTATOT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS FS-STATOT.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*  LNLOANR LAYOUT -- SEE COPYBOOK.  ONLY LOAN-STATUS AND          
006000*  LOAN-AMOUNT ARE ACTUALLY USED BELOW, BUT THE WHOLE RECORD      
006100*  COMES IN ON EVERY READ.                                        
006200 FD  LNLOANIN
006300     LABEL RECORDS ARE STANDARD.
006400     COPY LNLOANR.
006500 FD  LNSTATOT
006600     LABEL RECORDS ARE STANDARD.
006700 01  STATOT-RECORD                PIC X(40).
006800 WORKING-STORAGE SECTION.
006900*  LNSTATR SUPPLIES STAT-RECORD AND ITS FOUR SUB-FIELDS -- SAME   
007000*  COPYBOOK LNICDB01 COPIES TO READ THIS RECORD BACK.             
007100 COPY LNSTATR.
007200*  WS-EYECATCHER IS THE USUAL STORAGE-DUMP MARKER.                
007300 01  WS-HEADER.
007400     03  WS-EYECATCHER            PIC X(16) VALUE
007500         'LNSTDB01------WS'.
007600*    CAPTURED PER CR1042 FOR JOB-LOG TRACING ONLY -- LNSTATR      CR1042  
007700*    HAS NO DATE FIELD SO THIS NEVER REACHES THE STATS RECORD.    
007800     03  WS-RUN-DATE              PIC 9(08) VALUE 0.
007900     03  FILLER                   PIC X(06) VALUE SPACES.
008000*  ONE STATUS BYTE PAIR PER SELECT ABOVE.                         
008100 01  WS-FILE-STATUSES.
008200     03  FS-LOANIN                PIC X(02) VALUE '00'.
008300     03  FS-STATOT                PIC X(02) VALUE '00'.
008400     03  FILLER                   PIC X(02) VALUE SPACES.
008500*  SINGLE END-OF-FILE SWITCH -- THIS PROGRAM HAS ONLY ONE INPUT   
008600*  FILE TO WATCH.                                                 
008700 01  WS-SWITCHES.
008800     03  WS-LOANIN-EOF-SW         PIC X(01) VALUE 'N'.
008900         88  LOANIN-EOF           VALUE 'Y'.
009000     03  FILLER                   PIC X(01) VALUE SPACES.
009100*  ALL FOUR ACCUMULATORS COMP -- EVERY LOAN MASTER RECORD ADDS    
009200*  TO EXACTLY ONE OF THESE COUNTS, SO NONE SHOULD BE ZONED        
009300*  DECIMAL ARITHMETIC.                                            
009400 01  WS-ACCUMULATORS      COMP.
009500     03  WS-TOTAL-APPS            PIC S9(07) VALUE +0.
009600     03  WS-PENDING-APPS          PIC S9(07) VALUE +0.
009700     03  WS-APPROVED-APPS         PIC S9(07) VALUE +0.
009800     03  FILLER                   PIC S9(07) VALUE +0.
009900*  SUM OF LOAN-AMOUNT ACROSS APPROVED LOANS ONLY -- KEPT AS A     
010000*  SEPARATE SIGNED FIELD RATHER THAN A COMP GROUP BECAUSE IT      
010100*  CARRIES PENCE, NOT A WHOLE COUNT.                              
010200 01  WS-TOTAL-DISBURSED           PIC S9(11)V99 VALUE 0.
010300*  WHOLE/DECIMAL VIEW OF THE SAME FIELD, KEPT FOR SYMMETRY WITH   
010400*  LNEMI001'S TRACE-FIELD REDEFINES HABIT -- NOT REFERENCED       
010500*  TODAY, BUT LEFT IN PLACE FOR THE NEXT PROGRAMMER WHO NEEDS TO  
010600*  DISPLAY THE TOTAL IN A DIAGNOSTIC.                             
010700 01  WS-TOTAL-DISBURSED-R REDEFINES WS-TOTAL-DISBURSED.
010800     03  WS-DISB-WHOLE            PIC S9(11).
010900     03  WS-DISB-DEC              PIC 9(02).
011000*  NOTHING PASSED IN -- LNSTDB01 IS INVOKED FROM JCL, NOT CALLED. 
011100 LINKAGE SECTION.
011200*---------------------------------------------------------------  
011300*    RJL CR0131 -- MAINLINE.  OPEN, ACCUMULATE TO END OF FILE,    CR0131  
011400*                  WRITE THE ONE STATS RECORD, CLOSE.             
011500*---------------------------------------------------------------  
011600 PROCEDURE DIVISION.
011700 0000-MAINLINE.
011800     PERFORM 1000-INITIALISE
011900     PERFORM 2000-TALLY-ONE-LOAN THRU 2010-EXIT
012000         UNTIL LOANIN-EOF
012100     PERFORM 3000-WRITE-STATS-RECORD
012200     PERFORM 9000-TERMINATE
012300     STOP RUN.
012400*  OPENS INPUT AND OUTPUT, THEN PRIMES THE READ LOOP WITH THE     
012500*  FIRST LOAN RECORD.  KSN CR1092 MOVED THE PRIMING READ HERE SO  CR1092  
012600*  THE 2000/2010 RANGE BELOW CAN BE A GENUINE PERFORM THRU --     
012700*  MAINLINE NO LONGER NEEDS TO CALL A SEPARATE READ PARAGRAPH     
012800*  BEFORE THE LOOP STARTS.                                        
012900 1000-INITIALISE.
013000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
013100     OPEN INPUT  LNLOANIN
013200          OUTPUT LNSTATOT.
013300     IF FS-LOANIN NOT = '00'
013400         DISPLAY 'LNSTDB01 UNABLE TO OPEN LOAN MASTER'
013500         STOP RUN
013600     END-IF.
013700     READ LNLOANIN
013800         AT END
013900             SET LOANIN-EOF TO TRUE
014000     END-READ.
014100*  2000/2010 ARE ONE PERFORM THRU RANGE.  2000 TALLIES THE        
014200*  RECORD ALREADY IN THE BUFFER (PRIMED BY PARA 1000, OR BY       
014300*  2010'S OWN READ ON EVERY LOOP AFTER THE FIRST) AND FALLS       
014400*  THROUGH INTO 2010, WHICH READS AHEAD FOR THE NEXT LOOP TEST.   
014500 2000-TALLY-ONE-LOAN.
014600     ADD 1 TO WS-TOTAL-APPS.
014700     PERFORM 2100-TALLY-STATUS.
014800 2010-READ-NEXT-LOAN.
014900     READ LNLOANIN
015000         AT END
015100             SET LOANIN-EOF TO TRUE
015200     END-READ.
015300 2010-EXIT.
015400     EXIT.
015500*  A REJECTED LOAN MATCHES NEITHER 88-LEVEL BELOW AND FALLS       
015600*  THROUGH AS OTHER -- COUNTED IN WS-TOTAL-APPS ONLY, PER THE     
015700*  PROGRAM BANNER ABOVE.                                          
015800 2100-TALLY-STATUS.
015900     EVALUATE TRUE
016000         WHEN LOAN-PENDING
016100             ADD 1 TO WS-PENDING-APPS
016200         WHEN LOAN-APPROVED
016300             ADD 1 TO WS-APPROVED-APPS
016400             ADD LOAN-AMOUNT TO WS-TOTAL-DISBURSED
016500         WHEN OTHER
016600             CONTINUE
016700     END-EVALUATE.
016800*---------------------------------------------------------------  
016900*    KSN CR1042 -- WS-RUN-DATE IS CAPTURED IN PARA 1000 FOR THE   CR1042  
017000*                  HELP DESK'S BENEFIT WHEN TRACING A JOB LOG;    
017100*                  LNSTATR HAS NO DATE FIELD OF ITS OWN SO IT IS  
017200*                  NOT CARRIED INTO STAT-RECORD ITSELF.           
017300*---------------------------------------------------------------  
017400 3000-WRITE-STATS-RECORD.
017500     MOVE SPACES             TO STATOT-RECORD.
017600     MOVE WS-TOTAL-APPS       TO STAT-TOTAL-APPS.
017700     MOVE WS-PENDING-APPS     TO STAT-PENDING-APPS.
017800     MOVE WS-APPROVED-APPS    TO STAT-APPROVED-APPS.
017900     MOVE WS-TOTAL-DISBURSED  TO STAT-TOTAL-DISBURSED.
018000     MOVE STAT-RECORD         TO STATOT-RECORD.
018100     WRITE STATOT-RECORD.
018200*  CLOSE IN OPEN ORDER, SAME HOUSE HABIT AS EVERY OTHER PROGRAM   
018300*  IN THE SUITE.                                                  
018400 9000-TERMINATE.
018500     CLOSE LNLOANIN
018600           LNSTATOT.

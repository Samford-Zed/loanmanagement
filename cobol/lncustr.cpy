000100*****************************************************************
000200*  LNCUSTR  --  CUSTOMER MASTER RECORD LAYOUT                  *
000300*  USED BY     : LNICDB01                                       *
000400*  FILE        : LNCUSTIN  (CUSTOMER MASTER, SEQ BY CUST-ID)    *
000500*  RECORD LEN  : 84                                             *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                   *
000800*  910304 RJL CR0112 ORIGINAL COPYBOOK FOR LOAN SERVICING CUTOVR *CR0112  
000900*  960819 THG CR0481 CUST-ROLE ADDED FOR ADMIN/CUSTOMER SPLIT    *CR0481  
001000*  990105 PDW Y2K    CONFIRMED NO 2-DIGIT YEAR FIELDS PRESENT    *Y2K     
001100*****************************************************************
001200    01  CUST-RECORD.
001300        03  CUST-ID                 PIC 9(06).
001400        03  CUST-NAME                PIC X(30).
001500        03  CUST-EMAIL               PIC X(40).
001600        03  CUST-ROLE                PIC X(08).
001700            88  CUST-IS-CUSTOMER     VALUE 'CUSTOMER'.
001800            88  CUST-IS-ADMIN         VALUE 'ADMIN   '.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNDUE001.
000300 AUTHOR.        R J LOWE.
000400 INSTALLATION.  CONSUMER LENDING DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/14/03.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************** 
000900*  LNDUE001  --  REPAYMENT DUE-DATE GENERATOR                  *  
001000*                                                                 
001100*  LINKED SUBPROGRAM.  ADVANCES A CCYYMMDD DATE FIELD ONE         
001200*  CALENDAR MONTH FORWARD IN PLACE.  WHEN THE DAY OF MONTH DOES   
001300*  NOT EXIST IN THE TARGET MONTH (FOR EXAMPLE THE 31ST ROLLING    
001400*  INTO APRIL) THE LAST DAY OF THE TARGET MONTH IS USED INSTEAD.  
001500*  CALLED ONCE PER INSTALMENT, AFTER THE FIRST, BY LNAPDB01 AND   
001600*  LNUPDB01 WHILE THEY BUILD A REPAYMENT SCHEDULE.                
001700*                                                                 
001800*  THIS IS A PURE DATE UTILITY -- IT TOUCHES NO FILE, READS NO    
001900*  MASTER, AND HAS NO KNOWLEDGE OF LOANS OR REPAYMENTS BEYOND THE 
002000*  ONE DATE FIELD PASSED TO IT.  KEEPING IT THAT WAY IS           
002100*  DELIBERATE -- ANY PROGRAM THAT EVER NEEDS TO WALK A DATE       
002200*  FORWARD ONE MONTH CAN CALL THIS, NOT JUST THE LOAN SUITE.      
002300*-----------------------------------------------------------------
002400*  CHANGE LOG                                                     
002500*  030714 MKB CR0733 ORIGINAL PROGRAM, SPLIT OUT OF LNAPDB01      CR0733  
002600*                    SO LNUPDB01 CAN BUILD SCHEDULES THE SAME     
002700*                    WAY ON LATE APPROVAL                         
002800*  030714 MKB CR0733 LEAP-YEAR RULE FOR FEBRUARY ADDED            CR0733  
002900*  260214 KSN CR1090 DAYS-IN-MONTH LOAD RECAST AS A PERFORM THRU  CR1090  
003000*                    RANGE (1010/1020) PER THE SHOP STANDARD --   
003100*                    THE DEFAULT-MONTH TABLE IS NOW BUILT IN ONE  
003200*                    PARAGRAPH AND FEBRUARY'S ENTRY IS CORRECTED  
003300*                    FOR LEAP YEARS IN THE PARAGRAPH IT FALLS     
003400*                    THROUGH INTO.  NO CHANGE IN THE DATES        
003500*                    PRODUCED.  HELP DESK TICKET 40281 FOLLOW-UP. 
003600***************************************************************** 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900*  IBM-370 ENTRIES CARRIED FORWARD UNCHANGED SINCE THE ORIGINAL   
004000*  2003 COMPILE.                                                  
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*  WS-EYECATCHER IS THE USUAL STORAGE-DUMP MARKER.  A LINKED      
004800*  SUBPROGRAM'S WORKING STORAGE IS JUST AS EASY TO LOSE TRACK OF  
004900*  IN A DUMP AS A MAINLINE'S, SO IT GETS ONE TOO.                 
005000 01  WS-HEADER.
005100     03  WS-EYECATCHER            PIC X(16) VALUE
005200         'LNDUE001------WS'.
005300     03  FILLER                   PIC X(06) VALUE SPACES.
005400*  ALL FOUR COUNTERS COMP -- THIS PROGRAM DOES NOTHING BUT SMALL  
005500*  INTEGER ARITHMETIC, SO THERE IS NO ZONED DECIMAL ANYWHERE IN   
005600*  ITS WORKING STORAGE.                                           
005700 01  WS-COUNTERS          COMP.
005800*    QUOTIENT/REMAINDER PAIR FOR THE LEAP-YEAR DIVIDE TESTS IN    
005900*    PARA 1100 BELOW -- REUSED THREE TIMES FOR THE DIVIDE-BY-4,   
006000*    DIVIDE-BY-100 AND DIVIDE-BY-400 RULES.                       
006100     03  WS-TARGET-MONTH           PIC S9(04) VALUE +0.
006200     03  WS-TARGET-YEAR            PIC S9(04) VALUE +0.
006300*    LAST VALID DAY OF THE TARGET MONTH, LOOKED UP FROM THE       
006400*    DAYS-IN-MONTH TABLE IN PARA 2000.                            
006500     03  WS-LAST-DAY               PIC S9(04) VALUE +0.
006600     03  FILLER                    PIC S9(04) VALUE +0.
006700*  WORKING COPY OF THE INCOMING DATE, BROKEN INTO CENTURY /       
006800*  YEAR / MONTH / DAY SO EACH PART CAN BE TESTED AND UPDATED      
006900*  INDEPENDENTLY WITHOUT DISTURBING THE CALLER'S COPY UNTIL PARA  
007000*  2000 MOVES THE RESULT BACK OUT.                                
007100 01  WS-WORK-DATE.
007200     03  WS-WORK-CC                PIC 9(02).
007300     03  WS-WORK-YY                PIC 9(02).
007400     03  WS-WORK-MM                PIC 9(02).
007500     03  WS-WORK-DD                PIC 9(02).
007600*  REDEFINES THE SAME EIGHT BYTES AS A FOUR-DIGIT YEAR PLUS       
007700*  FILLER, SO THE FULL CCYY CAN BE MOVED OUT TO WS-YEAR-TEST IN   
007800*  ONE STATEMENT RATHER THAN CONCATENATING WS-WORK-CC AND         
007900*  WS-WORK-YY EVERY TIME THE LEAP-YEAR TEST RUNS.                 
008000 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.
008100     03  WS-WORK-CCYY              PIC 9(04).
008200     03  FILLER                    PIC X(04).
008300*  SET BY PARA 1100, TESTED BY PARA 1020 WHEN BUILDING FEBRUARY'S 
008400*  ENTRY IN THE DAYS-IN-MONTH TABLE.                              
008500 01  WS-LEAP-SW                    PIC X(01) VALUE 'N'.
008600     88  WS-IS-LEAP-YEAR           VALUE 'Y'.
008700 01  WS-YEAR-TEST                  PIC 9(04) VALUE 0.
008800*  ONE ENTRY PER CALENDAR MONTH, SUBSCRIPT 1 THROUGH 12 --        
008900*  REBUILT FROM SCRATCH ON EVERY CALL BECAUSE FEBRUARY'S ENTRY    
009000*  DEPENDS ON THE YEAR OF THE DATE PASSED IN THIS TIME.           
009100 01  WS-DAYS-IN-MONTH-TABLE.
009200     03  DIM-ENTRY OCCURS 12 TIMES INDEXED BY DIM-IX
009300                     PIC 9(02) VALUE ZERO.
009400*  FLAT 24-BYTE VIEW OF THE SAME TABLE, KEPT FOR SYMMETRY WITH    
009500*  THE REDEFINES HABIT USED THROUGHOUT THE REST OF THE SUITE --   
009600*  NOT ACTUALLY MOVED ANYWHERE IN THIS PROGRAM TODAY.             
009700 01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
009800     03  DIM-ALL-MONTHS            PIC 9(24).
009900 LINKAGE SECTION.
010000*  THE ONE AND ONLY PARAMETER -- A CCYYMMDD DATE, UPDATED IN      
010100*  PLACE.  THE CALLER PASSES THE CURRENT DUE DATE IN AND RECEIVES 
010200*  NEXT MONTH'S DUE DATE BACK IN THE SAME FIELD.                  
010300 01  LK-DUE-DATE                   PIC 9(08).
010400*---------------------------------------------------------------  
010500*    MKB CR0733 -- ALTERNATE VIEW OF THE INCOMING PARAMETER SO    CR0733  
010600*                  THE CENTURY/YEAR CAN BE LIFTED STRAIGHT INTO   
010700*                  THE LEAP-YEAR TEST WITHOUT WAITING ON THE      
010800*                  WORKING COPY IN WS-WORK-DATE.                  
010900*---------------------------------------------------------------  
011000 01  LK-DUE-DATE-R REDEFINES LK-DUE-DATE.
011100     03  LK-DUE-CCYY               PIC 9(04).
011200     03  LK-DUE-MMDD               PIC 9(04).
011300*---------------------------------------------------------------  
011400*    MKB CR0733 -- MAINLINE.  BUILD THIS CALL'S DAYS-IN-MONTH     CR0733  
011500*                  TABLE, THEN ADVANCE THE DATE ONE MONTH AND     
011600*                  RETURN.  NO FILE I/O, NO OPEN, NO CLOSE --     
011700*                  JUST GOBACK TO THE CALLER.                     
011800*---------------------------------------------------------------  
011900 PROCEDURE DIVISION USING LK-DUE-DATE.
012000 0000-MAINLINE.
012100     PERFORM 1000-LOAD-DAYS-TABLE
012200     PERFORM 2000-ADVANCE-ONE-MONTH
012300     GOBACK.
012400*---------------------------------------------------------------  
012500*    MKB CR0733 -- THE TABLE IS RELOADED ON EVERY CALL SINCE THE  CR0733  
012600*                  FEBRUARY ENTRY DEPENDS ON THE YEAR OF THE      
012700*                  INCOMING DATE.  12 CALLS PER LOAN IS NOT A     
012800*                  VOLUME WORTH OPTIMISING AWAY.                  
012900*    KSN CR1090 -- NOW A PERFORM THRU RANGE.  PARA 1010 LOADS     CR1090  
013000*                  THE ELEVEN MONTHS THAT NEVER VARY AND FALLS    
013100*                  THROUGH INTO PARA 1020, WHICH SETS FEBRUARY'S  
013200*                  ENTRY ACCORDING TO THE LEAP-YEAR SWITCH        
013300*                  ALREADY TESTED BELOW.                          
013400*---------------------------------------------------------------  
013500 1000-LOAD-DAYS-TABLE.
013600     MOVE LK-DUE-DATE TO WS-WORK-DATE.
013700     MOVE LK-DUE-CCYY TO WS-YEAR-TEST.
013800     PERFORM 1100-TEST-LEAP-YEAR.
013900     PERFORM 1010-BUILD-DEFAULT-MONTHS THRU 1020-EXIT.
014000*  THE ELEVEN MONTHS THAT ARE THE SAME LENGTH EVERY YEAR.         
014100*  FEBRUARY (SUBSCRIPT 2) IS LEFT UNTOUCHED HERE -- PARA 1020     
014200*  BELOW SETS IT, FALLING STRAIGHT THROUGH FROM THIS PARAGRAPH    
014300*  WITHOUT A SEPARATE PERFORM.                                    
014400 1010-BUILD-DEFAULT-MONTHS.
014500     MOVE 31 TO DIM-ENTRY (1).
014600     MOVE 31 TO DIM-ENTRY (3).
014700     MOVE 30 TO DIM-ENTRY (4).
014800     MOVE 31 TO DIM-ENTRY (5).
014900     MOVE 30 TO DIM-ENTRY (6).
015000     MOVE 31 TO DIM-ENTRY (7).
015100     MOVE 31 TO DIM-ENTRY (8).
015200     MOVE 30 TO DIM-ENTRY (9).
015300     MOVE 31 TO DIM-ENTRY (10).
015400     MOVE 30 TO DIM-ENTRY (11).
015500     MOVE 31 TO DIM-ENTRY (12).
015600*  28 DAYS IN AN ORDINARY YEAR, 29 IN A LEAP YEAR -- THE SWITCH   
015700*  WAS SET BY PARA 1100 BEFORE THIS RANGE WAS ENTERED.            
015800 1020-SET-FEBRUARY.
015900     IF WS-IS-LEAP-YEAR
016000         MOVE 29 TO DIM-ENTRY (2)
016100     ELSE
016200         MOVE 28 TO DIM-ENTRY (2)
016300     END-IF.
016400 1020-EXIT.
016500     EXIT.
016600*  STANDARD GREGORIAN LEAP-YEAR RULE -- DIVISIBLE BY 4, EXCEPT    
016700*  CENTURY YEARS WHICH MUST ALSO BE DIVISIBLE BY 400.  WRITTEN AS 
016800*  THREE NESTED DIVIDE TESTS RATHER THAN ONE COMPOUND IF BECAUSE  
016900*  THAT IS HOW THE ORIGINAL 2003 PROGRAM EXPRESSED IT AND NO ONE  
017000*  HAS HAD A REASON TO RESTATE IT SINCE.                          
017100 1100-TEST-LEAP-YEAR.
017200     MOVE 'N' TO WS-LEAP-SW.
017300     DIVIDE WS-YEAR-TEST BY 4 GIVING WS-TARGET-YEAR
017400         REMAINDER WS-TARGET-MONTH.
017500     IF WS-TARGET-MONTH = 0
017600         MOVE 'Y' TO WS-LEAP-SW
017700         DIVIDE WS-YEAR-TEST BY 100 GIVING WS-TARGET-YEAR
017800             REMAINDER WS-TARGET-MONTH
017900         IF WS-TARGET-MONTH = 0
018000             MOVE 'N' TO WS-LEAP-SW
018100             DIVIDE WS-YEAR-TEST BY 400 GIVING WS-TARGET-YEAR
018200                 REMAINDER WS-TARGET-MONTH
018300             IF WS-TARGET-MONTH = 0
018400                 MOVE 'Y' TO WS-LEAP-SW
018500             END-IF
018600         END-IF
018700     END-IF.
018800*---------------------------------------------------------------  
018900*    MKB CR0733 -- ADVANCE THE MONTH, ROLLING THE YEAR AT         CR0733  
019000*                  DECEMBER, THEN CLAMP THE DAY TO THE LAST DAY   
019100*                  OF THE NEW MONTH WHEN IT WOULD OTHERWISE FALL  
019200*                  PAST THE END OF A SHORTER MONTH.  THIS IS THE  
019300*                  ONLY PLACE THE RESULT IS MOVED BACK INTO       
019400*                  LK-DUE-DATE -- THE CALLER SEES NO OTHER        
019500*                  INTERMEDIATE VALUE.                            
019600*---------------------------------------------------------------  
019700 2000-ADVANCE-ONE-MONTH.
019800     IF WS-WORK-MM = 12
019900         MOVE 01 TO WS-WORK-MM
020000         ADD 1 TO WS-WORK-CCYY
020100     ELSE
020200         ADD 1 TO WS-WORK-MM
020300     END-IF.
020400     SET DIM-IX TO WS-WORK-MM.
020500     MOVE DIM-ENTRY (DIM-IX) TO WS-LAST-DAY.
020600*    EXAMPLE -- 31 JAN ROLLS TO 28 OR 29 FEB, NOT TO 3 MAR.       
020700     IF WS-WORK-DD > WS-LAST-DAY
020800         MOVE WS-LAST-DAY TO WS-WORK-DD
020900     END-IF.
021000     MOVE WS-WORK-DATE TO LK-DUE-DATE.

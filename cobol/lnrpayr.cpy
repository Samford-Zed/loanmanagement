000100*****************************************************************
000200*  LNRPAYR  --  REPAYMENT SCHEDULE RECORD LAYOUT                *
000300*  USED BY     : LNAPDB01, LNUPDB01                             *
000400*  FILE        : LNRPAYIO (REPAYMENT FILE, SEQ BY LOAN/DUE-DATE)*
000500*  RECORD LEN  : 60 (52 DATA + 8 FILLER)                        *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                   *
000800*  910725 RJL CR0121 ORIGINAL REPAYMENT SCHEDULE LAYOUT         * CR0121  
000900*  990105 PDW Y2K    RPY-DUE-DATE CONFIRMED CCYYMMDD            * Y2K     
001000*  030714 MKB CR0733 RPY-DATE-GROUP REDEFINES ADDED             * CR0733  
001100*****************************************************************
001200    01  RPAY-RECORD.
001300        03  RPY-ID                   PIC 9(08).
001400        03  RPY-LOAN-ID               PIC 9(06).
001500        03  RPY-DUE-DATE              PIC 9(08).
001600        03  RPY-PRINCIPAL             PIC S9(09)V99.
001700        03  RPY-INTEREST              PIC 9(09)V99.
001800        03  RPY-STATUS                PIC X(08).
001900            88  RPY-IS-PENDING        VALUE 'PENDING '.
002000            88  RPY-IS-PAID           VALUE 'PAID    '.
002100        03  FILLER                    PIC X(08).
002200*---------------------------------------------------------------
002300*    MKB CR0733 -- ALTERNATE VIEW OF RPY-DUE-DATE, BROKEN INTO    CR0733  
002400*                  CENTURY/YEAR/MONTH/DAY FOR AD HOC DATE EDITS    
002500*                  AND VALIDATION ROUTINES THAT READ THE FILE.    
002600*---------------------------------------------------------------
002700    01  RPAY-DATE-GROUP REDEFINES RPAY-RECORD.
002800        03  FILLER                    PIC X(14).
002900        03  RD-DUE-DATE.
003000            05  RD-DUE-CC              PIC 99.
003100            05  RD-DUE-YY              PIC 99.
003200            05  RD-DUE-MM              PIC 99.
003300            05  RD-DUE-DD              PIC 99.
003400        03  FILLER                    PIC X(38).

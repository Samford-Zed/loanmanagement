000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNAPDB01.
000300 AUTHOR.        R J LOWE.
000400 INSTALLATION.  CONSUMER LENDING DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.  06/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************** 
000900*  LNAPDB01  --  LOAN APPLICATION PROCESSING                   *  
001000*                                                                 
001100*  READS THE NEW-APPLICATION FILE AND, FOR EACH APPLICATION,      
001200*  VALIDATES IT, ENFORCES THE ONE-ACTIVE-LOAN RULE, ASSIGNS THE   
001300*  DEFAULT PRODUCT RATE, CALLS LNEMI001 FOR THE EMI, CALLS        
001400*  LNDUE001 TO WALK THE REPAYMENT DUE DATES, AND WRITES THE NEW   
001500*  LOAN AND REPAYMENT RECORDS.  REJECTED/INVALID APPLICATIONS ARE 
001600*  LOGGED AND SKIPPED -- THE LOAN MASTER IS NOT TOUCHED FOR THEM. 
001700*                                                                 
001800*  FIRST STEP IN THE OVERNIGHT LOAN STREAM -- RUNS BEFORE         
001900*  LNUPDB01 AND LNSTDB01.  A CUSTOMER CANNOT HAVE TWO LOANS       
002000*  OPEN AT ONCE THAT ARE NOT REJECTED (SEE PARA 2200 BELOW); A    
002100*  SECOND APPLICATION WHILE ONE IS PENDING OR APPROVED IS         
002200*  TURNED AWAY WITH AN ERROR LINE, NOT QUEUED.                    
002300*-----------------------------------------------------------------
002400*  CHANGE LOG                                                     
002500*  910611 RJL CR0118 ORIGINAL PROGRAM                             CR0118  
002600*  930228 THG CR0209 ADMIN-REMARK WIDTH CHANGE (SEE LNLOANR)      CR0209  
002700*  960819 THG CR0481 ONE-ACTIVE-LOAN RULE ADDED PER LENDING POLICYCR0481  
002800*  981103 PDW CR0602 DEFAULT RATE MOVED TO A WORKING-STORAGE ITEM CR0602  
002900*  990105 PDW Y2K    LOAN-START-DATE CONFIRMED CCYYMMDD, NO CHANGEY2K     
003000*  030714 MKB CR0733 SCHEDULE BUILD FACTORED OUT TO LNDUE001      CR0733  
003100*  170922 KSN CR1042 VALIDATION MESSAGES ALIGNED WITH HELP DESK   CR1042  
003200*  040318 KSN CR1077 DROPPED STRAY WRITE OF LOANOT DURING TABLE   CR1077  
003300*                    LOAD -- MASTER IS NOW REWRITTEN ONCE, FROM   
003400*                    THE TABLE, IN 3000-REWRITE-LOAN-MASTER ONLY  
003500*  260214 KSN CR1089 LOAN TABLE LOAD RECAST AS A PERFORM THRU     CR1089  
003600*                    RANGE TO MATCH THE SAME CHANGE MADE IN       
003700*                    LNUPDB01 UNDER CR1088 -- NO BEHAVIOUR CHANGE,CR1088  
003800*                    PARAGRAPH BOUNDARIES ONLY.  HELP DESK TICKET 
003900*                    40281 FOLLOW-UP.                             
004000***************************************************************** 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300*  IBM-370 ENTRIES CARRIED FORWARD UNCHANGED SINCE THE ORIGINAL   
004400*  1991 COMPILE -- SEE THE OPERATIONS RUNBOOK FOR THE ACTUAL LPAR.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*  LNAPPIN -- ONE RECORD PER NEW APPLICATION, AS KEYED BY THE     
005200*  BRANCH FRONT-END SYSTEM.  NOT VALIDATED BEFORE IT REACHES      
005300*  THIS STEP -- ALL VALIDATION HAPPENS HERE IN PARA 2100.         
005400     SELECT LNAPPIN  ASSIGN TO LNAPPIN
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS FS-APPIN.
005700*  LOAN MASTER, READ-ALL / REWRITE-ALL LIKE EVERY OTHER PROGRAM   
005800*  IN THIS SUITE.                                                 
005900     SELECT LNLOANIO ASSIGN TO LNLOANIO
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS FS-LOANIO.
006200     SELECT LNLOANOT ASSIGN TO LNLOANOT
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS FS-LOANOT.
006500*  LNRPAYOT -- REPAYMENT SCHEDULE OUTPUT ONLY.  THIS PROGRAM      
006600*  NEVER READS AN EXISTING REPAYMENT MASTER -- A BRAND NEW LOAN   
006700*  CANNOT ALREADY OWN INSTALMENTS.                                
006800     SELECT LNRPAYOT ASSIGN TO LNRPAYOT
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS FS-RPAYOT.
007100     SELECT LNERRPRT ASSIGN TO LNERRPRT
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS  IS FS-ERRPRT.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*  APP-RECORD IS THIS PROGRAM'S OWN LAYOUT, NOT A SHARED          
007700*  COPYBOOK -- THE APPLICATION FILE IS PRODUCED BY THE BRANCH     
007800*  FRONT END AND IS NOT SHAPED LIKE ANY MASTER RECORD IN THE      
007900*  LOAN SUITE.                                                    
008000 FD  LNAPPIN
008100     LABEL RECORDS ARE STANDARD.
008200 01  APP-RECORD.
008300*    CUSTOMER ID ON THE APPLICATION IS THE SAME SIX-DIGIT KEY     
008400*    CARRIED ON THE LOAN MASTER -- THE BRANCH SYSTEM IS EXPECTED  
008500*    TO HAVE THE CUSTOMER ON FILE ALREADY, THIS PROGRAM DOES NOT  
008600*    CREATE CUSTOMERS.                                            
008700     03  APP-CUST-ID              PIC 9(06).
008800*    REQUESTED PRINCIPAL, SIGNED FOR SYMMETRY WITH LOAN-AMOUNT    
008900*    THOUGH IT IS NEVER NEGATIVE IN PRACTICE.                     
009000     03  APP-AMOUNT               PIC S9(09)V99.
009100     03  APP-TYPE                 PIC X(12).
009200*    MONTHS, NOT YEARS -- SAME UNIT AS LOAN-TENURE ON THE MASTER. 
009300     03  APP-TENURE               PIC 9(03).
009400     03  APP-PURPOSE              PIC X(30).
009500     03  APP-ANNUAL-INCOME        PIC 9(09)V99.
009600*    RESERVED FOR A FUTURE CREDIT-BUREAU SCORE FIELD, PER THE     
009700*    91 DESIGN NOTE -- NEVER USED.                                
009800     03  FILLER                   PIC X(10).
009900*  LNLOANR LAYOUT (SEE COPYBOOK) -- FULL LOAN MASTER, INCLUDING   
010000*  THE STATUS BYTE AND 88-LEVELS TESTED IN PARA 2210 AND          
010100*  THROUGHOUT THIS PROGRAM.                                       
010200 FD  LNLOANIO
010300     LABEL RECORDS ARE STANDARD.
010400     COPY LNLOANR.
010500 FD  LNLOANOT
010600     LABEL RECORDS ARE STANDARD.
010700 01  LOANOT-RECORD                PIC X(150).
010800*  RPAYOT-RECORD IS A FLAT PIC X COPY OF THE LNRPAYR LAYOUT --    
010900*  RPY-RECORD ITSELF IS BUILT IN WORKING-STORAGE VIA THE LNRPAYR  
011000*  FIELD NAMES (SEE PARA 2410) AND MOVED OUT HERE VERBATIM.       
011100 FD  LNRPAYOT
011200     LABEL RECORDS ARE STANDARD.
011300 01  RPAYOT-RECORD                PIC X(60).
011400 FD  LNERRPRT
011500     LABEL RECORDS ARE STANDARD.
011600 01  ERRPRT-LINE                  PIC X(80).
011700 WORKING-STORAGE SECTION.
011800*  WS-EYECATCHER IS THE USUAL STORAGE-DUMP MARKER -- SEARCH A     
011900*  DUMP FOR 'LNAPDB01' TO FIND THIS PROGRAM'S WORKING STORAGE.    
012000 01  WS-HEADER.
012100     03  WS-EYECATCHER            PIC X(16) VALUE
012200         'LNAPDB01------WS'.
012300     03  WS-RUN-DATE              PIC 9(08).
012400     03  FILLER                   PIC X(06) VALUE SPACES.
012500*  ONE STATUS BYTE PAIR PER SELECT ABOVE -- TESTED AFTER OPEN     
012600*  AND, FOR LNAPPIN/LNLOANIO, AFTER EVERY READ.                   
012700 01  WS-FILE-STATUSES.
012800     03  FS-APPIN                 PIC X(02) VALUE '00'.
012900     03  FS-LOANIO                PIC X(02) VALUE '00'.
013000     03  FS-LOANOT                PIC X(02) VALUE '00'.
013100     03  FS-RPAYOT                PIC X(02) VALUE '00'.
013200     03  FS-ERRPRT                PIC X(02) VALUE '00'.
013300     03  FILLER                   PIC X(02) VALUE SPACES.
013400*  WS-VALID-SW IS RESET TO 'Y' AT THE TOP OF EVERY APPLICATION    
013500*  AND DROPPED TO 'N' BY ANY FAILED EDIT IN PARA 2100 -- ONE      
013600*  SWITCH CARRIES ALL FIVE VALIDATION TESTS.                      
013700 01  WS-SWITCHES.
013800*    END-OF-FILE PAIR, ONE PER INPUT FILE.                        
013900     03  WS-APPIN-EOF-SW          PIC X(01) VALUE 'N'.
014000         88  APPIN-EOF            VALUE 'Y'.
014100     03  WS-LOANIO-EOF-SW         PIC X(01) VALUE 'N'.
014200         88  LOANIO-EOF           VALUE 'Y'.
014300*    WS-VALID-SW IS RESET 'Y' AT THE TOP OF PARA 2100 AND DROPPED 
014400*    BY ANY FAILED EDIT -- SEE THE CR1042 NOTE BELOW.             CR1042  
014500     03  WS-VALID-SW              PIC X(01) VALUE 'Y'.
014600         88  APP-IS-VALID          VALUE 'Y'.
014700*    SET BY PARA 2210 WHEN THE APPLICANT ALREADY OWNS A           
014800*    PENDING OR APPROVED LOAN.                                    
014900     03  WS-ACTIVE-LOAN-SW        PIC X(01) VALUE 'N'.
015000         88  CUST-HAS-ACTIVE-LOAN  VALUE 'Y'.
015100     03  FILLER                   PIC X(01) VALUE SPACES.
015200*  ALL COUNTERS AND SUBSCRIPTS COMP, SAME RATIONALE AS EVERY      
015300*  OTHER PROGRAM IN THE SUITE -- THESE ARE WALKED REPEATEDLY      
015400*  PER APPLICATION AND ARITHMETIC ON THEM SHOULD NOT BE ZONED     
015500*  DECIMAL.                                                       
015600 01  WS-COUNTERS        COMP.
015700     03  WS-LOAN-TABLE-MAX        PIC S9(08) VALUE +5000.
015800     03  WS-LOAN-TABLE-CNT        PIC S9(08) VALUE +0.
015900     03  WS-LOAN-IX               PIC S9(08) VALUE +0.
016000     03  WS-NEXT-LOAN-ID          PIC S9(08) VALUE +0.
016100     03  WS-NEXT-RPY-ID           PIC S9(08) VALUE +0.
016200     03  WS-MONTH-IX              PIC S9(04) VALUE +0.
016300     03  FILLER                   PIC X(01) USAGE DISPLAY
016400             VALUE SPACES.
016500*  WS-DEFAULT-RATE -- SET PER CR0602 BELOW.  EVERY NEW LOAN IS    CR0602  
016600*  PRICED AT THIS RATE AT APPLICATION TIME; LNUPDB01 MAY          
016700*  RE-PRICE IT AT APPROVAL IF THE RATE TABLE HAS MOVED SINCE.     
016800 01  WS-DEFAULT-RATE              PIC 9(02)V99 VALUE 10.00.
016900*  THE THREE FIELDS BELOW ARE SCRATCH PADS FOR PARA 2300/2410 --  
017000*  THEY ARE NOT PART OF ANY RECORD AND CARRY NO VALUE BETWEEN     
017100*  CALLS TO EITHER PARAGRAPH.                                     
017200 01  WS-APP-EMI                   PIC 9(09)V99 VALUE 0.
017300 01  WS-APP-INTEREST              PIC 9(09)V99 VALUE 0.
017400 01  WS-APP-PRINCIPAL             PIC S9(09)V99 VALUE 0.
017500*  WS-DUE-DATE WALKS FORWARD ONE INSTALMENT AT A TIME IN PARA     
017600*  2400/2410 -- CALLING LNDUE001 UPDATES IT IN PLACE.             
017700 01  WS-DUE-DATE                  PIC 9(08) VALUE 0.
017800*  THIS PROGRAM NEVER READS AN EXISTING REPAYMENT FILE (A NEW     
017900*  LOAN HAS NO PRIOR INSTALMENTS), SO THE LNRPAYR LAYOUT IS       
018000*  COPIED STRAIGHT INTO WORKING-STORAGE RATHER THAN ONTO AN FD,   
018100*  AND EACH ROW IS BUILT HERE AND MOVED OUT TO RPAYOT-RECORD.     
018200     COPY LNRPAYR.
018300*  SAME COMMON ERROR-LINE SHAPE AS THE OTHER FIVE LOAN PROGRAMS,  
018400*  EXCEPT THE KEY FIELD HERE IS THE CUSTOMER ID (EM-CUSNUM) --    
018500*  A REJECTED APPLICATION HAS NO LOAN ID YET TO REPORT.           
018600 01  WS-ERROR-MSG.
018700*    STAMPED FRESH EVERY CALL BY PARA 8000.                       
018800     03  EM-DATE                  PIC X(08) VALUE SPACES.
018900     03  FILLER                   PIC X(01) VALUE SPACES.
019000*    FIXED PROGRAM LITERAL SO THE HELP DESK CAN TELL THIS LINE    
019100*    APART FROM ONE RAISED BY LNUPDB01 OR ANY OTHER LOAN STEP.    
019200     03  EM-PROGRAM               PIC X(09) VALUE ' LNAPDB01'.
019300     03  EM-VARIABLE.
019400         05  FILLER                PIC X(06) VALUE ' CNUM='.
019500         05  EM-CUSNUM            PIC X(06) VALUE SPACES.
019600         05  FILLER                PIC X(05) VALUE ' MSG='.
019700         05  EM-TEXT               PIC X(40) VALUE SPACES.
019800*---------------------------------------------------------------  
019900*    THG CR0481 -- IN-MEMORY LOAN TABLE, LOADED ONCE FROM         CR0481  
020000*                  LNLOANIO, SEARCHED FOR THE ONE-ACTIVE-LOAN     
020100*                  RULE AND FOR ASSIGNING THE NEXT LOAN-ID.       
020200*                  LT-RECORD-R EXPOSES ONLY THE CUSTOMER ID --    
020300*                  EVERYTHING ELSE IS READ BACK OUT OF THE WHOLE  
020400*                  150-BYTE ROW ONCE A MATCH IS FOUND.            
020500*---------------------------------------------------------------  
020600 01  WS-LOAN-TABLE.
020700     03  LOAN-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
020800             DEPENDING ON WS-LOAN-TABLE-CNT
020900             INDEXED BY LT-IX.
021000         05  LT-RECORD            PIC X(150).
021100         05  LT-RECORD-R REDEFINES LT-RECORD.
021200             07  LT-CUST-ID       PIC 9(06).
021300             07  FILLER           PIC X(144).
021400*  NOTHING IS PASSED IN -- LNAPDB01 IS THE FIRST STEP IN THE      
021500*  OVERNIGHT STREAM AND IS INVOKED FROM JCL, NOT BY CALL.         
021600 LINKAGE SECTION.
021700 PROCEDURE DIVISION.
021800*---------------------------------------------------------------  
021900*    RJL CR0118 -- MAINLINE.  LOAD THE LOAN TABLE, WORK THE       CR0118  
022000*                  APPLICATION FILE ONE RECORD AT A TIME,         
022100*                  REWRITE THE LOAN MASTER, CLOSE DOWN.           
022200*---------------------------------------------------------------  
022300 0000-MAINLINE.
022400*    STEP 1 -- OPEN, STAMP THE RUN DATE.                          
022500     PERFORM 1000-INITIALISE
022600*    STEP 2 -- PULL THE LOAN MASTER INTO MEMORY SO THE            
022700*    ONE-ACTIVE-LOAN CHECK CAN SEE EVERY EXISTING LOAN BEFORE     
022800*    ANY NEW ONE IS ADDED.                                        
022900     PERFORM 1100-LOAD-LOAN-TABLE
023000*    STEP 3 -- VALIDATE AND FILE EACH APPLICATION.                
023100     PERFORM 2000-APPLY-LOOP
023200         UNTIL APPIN-EOF
023300*    STEP 4 -- FLUSH THE LOAN TABLE (ORIGINAL ROWS PLUS ANY NEW   
023400*    LOANS ADDED TONIGHT) BACK TO LNLOANOT.                       
023500     PERFORM 3000-REWRITE-LOAN-MASTER
023600     PERFORM 9000-TERMINATE
023700     STOP RUN.
023800*  OPEN EVERYTHING; ABANDON THE RUN IF EITHER INPUT FILE FAILS    
023900*  TO OPEN.  SAME PATTERN AS THE OTHER FIVE PROGRAMS IN THE       
024000*  SUITE -- KEPT DELIBERATELY IDENTICAL SO AN OPERATOR READING    
024100*  THE JOB LOG KNOWS WHAT AN OPEN FAILURE LOOKS LIKE REGARDLESS   
024200*  OF WHICH STEP RAISED IT.                                       
024300 1000-INITIALISE.
024400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024500     OPEN INPUT  LNAPPIN
024600          INPUT  LNLOANIO
024700          OUTPUT LNLOANOT
024800          OUTPUT LNRPAYOT
024900          OUTPUT LNERRPRT.
025000     IF FS-APPIN NOT = '00' OR FS-LOANIO NOT = '00'
025100         MOVE ' UNABLE TO OPEN INPUT FILES' TO EM-TEXT
025200         PERFORM 8000-WRITE-ERROR-MESSAGE
025300         STOP RUN
025400     END-IF.
025500*---------------------------------------------------------------  
025600*    KSN CR1089 -- RECAST AS A PERFORM THRU RANGE, MATCHING THE   CR1089  
025700*                  SAME CHANGE IN LNUPDB01 (CR1088).  PARA 1110   CR1088  
025800*                  IS THE PRIMING READ; PARA 1120 FILES THE ROW   
025900*                  AND FALLS THROUGH INTO PARA 1125 WHICH READS   
026000*                  AHEAD FOR THE NEXT LOOP TEST.  NO CHANGE IN    
026100*                  BEHAVIOUR FROM THE OLDER TWO-PERFORM VERSION.  
026200*---------------------------------------------------------------  
026300 1100-LOAD-LOAN-TABLE.
026400     MOVE 0 TO WS-LOAN-TABLE-CNT.
026500     MOVE 0 TO WS-NEXT-LOAN-ID.
026600     MOVE 0 TO WS-NEXT-RPY-ID.
026700     PERFORM 1110-READ-LOAN-MASTER THRU 1110-EXIT.
026800     PERFORM 1120-ADD-LOAN-TO-TABLE THRU 1125-EXIT
026900         UNTIL LOANIO-EOF.
027000 1110-READ-LOAN-MASTER.
027100     READ LNLOANIO
027200         AT END
027300             SET LOANIO-EOF TO TRUE
027400     END-READ.
027500 1110-EXIT.
027600     EXIT.
027700*  1120/1125 ARE ONE PERFORM THRU RANGE -- 1120 FILES THE TABLE   
027800*  ENTRY AND TRACKS THE HIGHEST LOAN-ID SEEN SO FAR (SO PARA      
027900*  2300 CAN HAND OUT THE NEXT ONE); 1125 FALLS THROUGH FROM       
028000*  1120 TO READ THE NEXT RECORD AHEAD OF THE LOOP TEST.           
028100 1120-ADD-LOAN-TO-TABLE.
028200     ADD 1 TO WS-LOAN-TABLE-CNT.
028300     SET LT-IX TO WS-LOAN-TABLE-CNT.
028400     MOVE LOAN-RECORD TO LT-RECORD (LT-IX).
028500     IF LOAN-ID > WS-NEXT-LOAN-ID
028600         MOVE LOAN-ID TO WS-NEXT-LOAN-ID
028700     END-IF.
028800 1125-READ-NEXT-LOAN.
028900     READ LNLOANIO
029000         AT END
029100             SET LOANIO-EOF TO TRUE
029200     END-READ.
029300 1125-EXIT.
029400     EXIT.
029500*  ONE APPLICATION PER CALL.  VALID AND CLEAR OF THE              
029600*  ONE-ACTIVE-LOAN RULE MEANS A NEW LOAN AND SCHEDULE ARE BUILT;  
029700*  ANYTHING ELSE IS LOGGED AND THE APPLICATION IS DROPPED.        
029800 2000-APPLY-LOOP.
029900*    A FAILED READ DROPS STRAIGHT OUT VIA GO TO -- THE SAME EOF   
030000*    IDIOM USED BY EVERY OTHER PROGRAM IN THE SUITE, SO AN        
030100*    OPERATOR FAMILIAR WITH ONE OF THESE STEPS CAN READ ANY OF    
030200*    THEM.                                                        
030300     READ LNAPPIN
030400         AT END
030500             SET APPIN-EOF TO TRUE
030600             GO TO 2000-EXIT
030700     END-READ.
030800     PERFORM 2100-VALIDATE-APPLICATION.
030900     IF APP-IS-VALID
031000         PERFORM 2200-CHECK-ACTIVE-LOAN
031100         IF CUST-HAS-ACTIVE-LOAN
031200*            REJECTED BY THE ONE-ACTIVE-LOAN RULE, NOT BY A       
031300*            VALIDATION EDIT -- LOGGED SEPARATELY SO THE HELP     
031400*            DESK CAN TELL THE TWO REASONS APART ON THE REPORT.   
031500             MOVE ' USER HAS ALREADY APPLIED FOR A LOAN'
031600                 TO EM-TEXT
031700             MOVE APP-CUST-ID TO EM-CUSNUM
031800             PERFORM 8000-WRITE-ERROR-MESSAGE
031900         ELSE
032000             PERFORM 2300-BUILD-LOAN-RECORD
032100             PERFORM 2400-BUILD-SCHEDULE
032200         END-IF
032300     END-IF.
032400 2000-EXIT.
032500     EXIT.
032600*---------------------------------------------------------------  
032700*    KSN CR1042 -- VALIDATION ORDER MATCHES THE HELP DESK         CR1042  
032800*                  SCRIPT:  AMOUNT, TENURE, INCOME, THEN THE      
032900*                  FREE-TEXT FIELDS.  EVERY TEST RUNS REGARDLESS  
033000*                  OF WHETHER AN EARLIER ONE FAILED, SO A BRANCH  
033100*                  CLERK SEES ALL THE PROBLEMS WITH ONE           
033200*                  APPLICATION IN A SINGLE PASS OF THE ERROR      
033300*                  REPORT RATHER THAN ONE PER OVERNIGHT RUN.      
033400*---------------------------------------------------------------  
033500 2100-VALIDATE-APPLICATION.
033600     SET APP-IS-VALID TO TRUE.
033700     MOVE APP-CUST-ID TO EM-CUSNUM.
033800     IF APP-AMOUNT NOT GREATER THAN ZERO
033900         MOVE ' LOAN AMOUNT MUST BE GREATER THAN ZERO'
034000             TO EM-TEXT
034100         PERFORM 8000-WRITE-ERROR-MESSAGE
034200         MOVE 'N' TO WS-VALID-SW
034300     END-IF.
034400     IF APP-TENURE NOT GREATER THAN ZERO
034500         MOVE ' LOAN TENURE MUST BE GREATER THAN ZERO'
034600             TO EM-TEXT
034700         PERFORM 8000-WRITE-ERROR-MESSAGE
034800         MOVE 'N' TO WS-VALID-SW
034900     END-IF.
035000     IF APP-ANNUAL-INCOME NOT GREATER THAN ZERO
035100         MOVE ' ANNUAL INCOME MUST BE GREATER THAN ZERO'
035200             TO EM-TEXT
035300         PERFORM 8000-WRITE-ERROR-MESSAGE
035400         MOVE 'N' TO WS-VALID-SW
035500     END-IF.
035600     IF APP-TYPE = SPACES
035700         MOVE ' LOAN TYPE MUST NOT BE BLANK' TO EM-TEXT
035800         PERFORM 8000-WRITE-ERROR-MESSAGE
035900         MOVE 'N' TO WS-VALID-SW
036000     END-IF.
036100     IF APP-PURPOSE = SPACES
036200         MOVE ' LOAN PURPOSE MUST NOT BE BLANK' TO EM-TEXT
036300         PERFORM 8000-WRITE-ERROR-MESSAGE
036400         MOVE 'N' TO WS-VALID-SW
036500     END-IF.
036600*---------------------------------------------------------------  
036700*    THG CR0481 -- A CUSTOMER MAY APPLY AGAIN ONLY IF EVERY       CR0481  
036800*                  EXISTING LOAN ON FILE FOR THEM IS REJECTED.    
036900*                  PENDING OR APPROVED LOANS BLOCK A NEW ONE.     
037000*---------------------------------------------------------------  
037100 2200-CHECK-ACTIVE-LOAN.
037200     MOVE 'N' TO WS-ACTIVE-LOAN-SW.
037300     MOVE 1 TO WS-LOAN-IX.
037400     PERFORM 2210-TEST-ONE-LOAN-ENTRY
037500         UNTIL WS-LOAN-IX > WS-LOAN-TABLE-CNT.
037600*    LINEAR SEARCH, ONE TABLE ENTRY PER CALL.  A CUSTOMER MAY     
037700*    OWN SEVERAL REJECTED LOANS ON FILE -- ONLY A PENDING OR      
037800*    APPROVED ONE TRIPS THE SWITCH.  THE SCAN RUNS TO THE END OF  
037900*    THE TABLE REGARDLESS, SAME AS EVERY OTHER KEYED SEARCH IN    
038000*    THIS SUITE.                                                  
038100 2210-TEST-ONE-LOAN-ENTRY.
038200     SET LT-IX TO WS-LOAN-IX.
038300     IF LT-CUST-ID (LT-IX) = APP-CUST-ID
038400         MOVE LT-RECORD (LT-IX) TO LOAN-RECORD
038500         IF NOT LOAN-REJECTED
038600             MOVE 'Y' TO WS-ACTIVE-LOAN-SW
038700         END-IF
038800     END-IF.
038900     ADD 1 TO WS-LOAN-IX.
039000*  NEW LOAN-ID IS THE NEXT INTEGER AFTER THE HIGHEST SEEN AT      
039100*  TABLE-LOAD TIME -- THIS SHOP HAS NEVER REUSED A LOAN-ID, EVEN  
039200*  ONE THAT WAS LATER REJECTED.  EVERY NEW APPLICATION STARTS     
039300*  PENDING AT THE DEFAULT RATE; LNUPDB01 MOVES IT TO APPROVED OR  
039400*  REJECTED LATER.                                                
039500 2300-BUILD-LOAN-RECORD.
039600     ADD 1 TO WS-NEXT-LOAN-ID.
039700     ADD 1 TO WS-LOAN-TABLE-CNT.
039800     SET LT-IX TO WS-LOAN-TABLE-CNT.
039900     MOVE WS-NEXT-LOAN-ID      TO LOAN-ID.
040000     MOVE APP-CUST-ID          TO LOAN-CUST-ID.
040100     MOVE APP-AMOUNT           TO LOAN-AMOUNT.
040200     MOVE APP-TYPE             TO LOAN-TYPE.
040300     MOVE APP-TENURE           TO LOAN-TENURE.
040400     MOVE APP-PURPOSE          TO LOAN-PURPOSE.
040500     MOVE APP-ANNUAL-INCOME    TO LOAN-ANNUAL-INCOME.
040600     MOVE WS-DEFAULT-RATE      TO LOAN-ANNUAL-RATE.
040700     SET LOAN-PENDING          TO TRUE.
040800     MOVE SPACES               TO LOAN-ADMIN-REMARK.
040900     MOVE WS-RUN-DATE          TO LOAN-START-DATE.
041000*    EMI IS COMPUTED ONCE HERE AT APPLICATION TIME, AT THE        
041100*    DEFAULT RATE -- IF THE RATE IS RE-PRICED LATER, LNUPDB01     
041200*    RECOMPUTES IT AGAIN ON APPROVAL (SEE THAT PROGRAM PARA       
041300*    2100).                                                       
041400     CALL 'LNEMI001' USING LOAN-AMOUNT  LOAN-ANNUAL-RATE
041500             LOAN-TENURE  WS-APP-EMI.
041600     MOVE WS-APP-EMI           TO LOAN-EMI.
041700     MOVE LOAN-RECORD          TO LT-RECORD (LT-IX).
041800*---------------------------------------------------------------  
041900*    MKB CR0733 -- ONE INSTALMENT PER TENURE MONTH.  THE FIRST    CR0733  
042000*                  DUE DATE IS THE LOAN START DATE; LNDUE001      
042100*                  WALKS EACH SUBSEQUENT DATE ONE CALENDAR        
042200*                  MONTH FORWARD, CLAMPING SHORT MONTHS.  THIS    
042300*                  PARAGRAPH IS KEPT IN STEP WITH LNUPDB01 PARA   
042400*                  2450 DELIBERATELY -- A NEW LOAN AND A          
042500*                  RE-APPROVED LOAN WITHOUT A SCHEDULE BUILD IT   
042600*                  THE SAME WAY.                                  
042700*---------------------------------------------------------------  
042800 2400-BUILD-SCHEDULE.
042900     MOVE LOAN-START-DATE TO WS-DUE-DATE.
043000     MOVE 1 TO WS-MONTH-IX.
043100     PERFORM 2410-WRITE-ONE-INSTALMENT
043200         UNTIL WS-MONTH-IX > LOAN-TENURE.
043300*  UNLIKE LNUPDB01, THIS PROGRAM WRITES EACH INSTALMENT STRAIGHT  
043400*  TO LNRPAYOT AS IT IS BUILT -- THERE IS NO IN-MEMORY REPAYMENT  
043500*  TABLE HERE BECAUSE A BRAND NEW LOAN HAS NO EXISTING ROWS TO    
043600*  MERGE AGAINST.                                                 
043700 2410-WRITE-ONE-INSTALMENT.
043800     IF WS-MONTH-IX > 1
043900         CALL 'LNDUE001' USING WS-DUE-DATE
044000     END-IF.
044100     ADD 1 TO WS-NEXT-RPY-ID.
044200*    SIMPLE MONTHLY INTEREST ON THE ORIGINAL PRINCIPAL, NOT ON    
044300*    A DECLINING BALANCE -- SAME FORMULA AS LNUPDB01 PARA 2460,   
044400*    KEPT DELIBERATELY IN STEP.                                   
044500     COMPUTE WS-APP-INTEREST ROUNDED =
044600         LOAN-AMOUNT * (LOAN-ANNUAL-RATE / 100) / 12.
044700     COMPUTE WS-APP-PRINCIPAL = LOAN-EMI - WS-APP-INTEREST.
044800     MOVE SPACES                TO RPAY-RECORD.
044900     MOVE WS-NEXT-RPY-ID        TO RPY-ID.
045000     MOVE LOAN-ID               TO RPY-LOAN-ID.
045100     MOVE WS-DUE-DATE           TO RPY-DUE-DATE.
045200     MOVE WS-APP-PRINCIPAL      TO RPY-PRINCIPAL.
045300     MOVE WS-APP-INTEREST       TO RPY-INTEREST.
045400     SET RPY-IS-PENDING         TO TRUE.
045500     MOVE RPAY-RECORD           TO RPAYOT-RECORD.
045600     WRITE RPAYOT-RECORD.
045700     ADD 1 TO WS-MONTH-IX.
045800*---------------------------------------------------------------  
045900*    KSN CR1077 -- END-OF-RUN FLUSH OF THE WHOLE LOAN TABLE.      CR1077  
046000*                  BEFORE THIS FIX THE TABLE-LOAD LOOP ALSO       
046100*                  WROTE EACH EXISTING ROW STRAIGHT BACK OUT AS   
046200*                  IT WAS LOADED, DOUBLING EVERY LOAN NOT         
046300*                  TOUCHED TONIGHT ON LNLOANOT.  NOW THE MASTER   
046400*                  IS WRITTEN EXACTLY ONCE, HERE, FROM THE TABLE. 
046500*---------------------------------------------------------------  
046600 3000-REWRITE-LOAN-MASTER.
046700     MOVE 1 TO WS-LOAN-IX.
046800     PERFORM 3010-WRITE-ONE-LOAN
046900         UNTIL WS-LOAN-IX > WS-LOAN-TABLE-CNT.
047000 3010-WRITE-ONE-LOAN.
047100     SET LT-IX TO WS-LOAN-IX.
047200     MOVE LT-RECORD (LT-IX) TO LOANOT-RECORD.
047300     WRITE LOANOT-RECORD.
047400     ADD 1 TO WS-LOAN-IX.
047500*  COMMON ERROR-LINE WRITER, SAME SHAPE AS THE OTHER FIVE LOAN    
047600*  PROGRAMS.                                                      
047700 8000-WRITE-ERROR-MESSAGE.
047800     MOVE WS-RUN-DATE(1:8) TO EM-DATE.
047900     WRITE ERRPRT-LINE FROM WS-ERROR-MSG.
048000*  CLOSE IN THE SAME ORDER THE FILES WERE OPENED IN PARA 1000 --  
048100*  NOT A COMPILER REQUIREMENT, JUST HOUSE HABIT SO THE TWO        
048200*  PARAGRAPHS READ AS A MATCHED PAIR.                             
048300 9000-TERMINATE.
048400     CLOSE LNAPPIN
048500           LNLOANIO
048600           LNLOANOT
048700           LNRPAYOT
048800           LNERRPRT.

000100*****************************************************************
000200*  LNSTATR --  PORTFOLIO STATISTICS SUMMARY RECORD LAYOUT       *
000300*  USED BY     : LNSTDB01, LNICDB01                             *
000400*  FILE        : LNSTATOT (ONE RECORD, WRITTEN EACH RUN)        *
000500*  RECORD LEN  : 40 (34 DATA + 6 FILLER)                        *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                   *
000800*  910902 RJL CR0131 ORIGINAL STATISTICS SUMMARY LAYOUT         * CR0131  
000900*****************************************************************
001000    01  STAT-RECORD.
001100        03  STAT-TOTAL-APPS          PIC 9(07).
001200        03  STAT-PENDING-APPS        PIC 9(07).
001300        03  STAT-APPROVED-APPS       PIC 9(07).
001400        03  STAT-TOTAL-DISBURSED     PIC 9(11)V99.
001500        03  FILLER                   PIC X(06).
001600*---------------------------------------------------------------
001700*    RJL CR0131 -- REPORT-EDITED VIEW OF THE DISBURSED TOTAL      CR0131  
001800*                  FOR THE LNICDB01 TRAILER BLOCK.
001900*---------------------------------------------------------------
002000    01  STAT-REPORT-VIEW REDEFINES STAT-RECORD.
002100        03  FILLER                   PIC X(21).
002200        03  SR-DISBURSED             PIC 9(11)V99.
002300        03  FILLER                   PIC X(06).

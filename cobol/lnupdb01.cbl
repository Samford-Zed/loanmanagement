000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNUPDB01.
000300 AUTHOR.        R J LOWE.
000400 INSTALLATION.  CONSUMER LENDING DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.  07/25/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************** 
000900*  LNUPDB01  --  LOAN APPROVAL / REJECTION / REPAYMENT POSTING *  
001000*                                                                 
001100*  READS THE ADMIN ACTION FILE.  APPROVE STAMPS THE START DATE,   
001200*  RECOMPUTES THE EMI VIA LNEMI001 AND BUILDS THE REPAYMENT       
001300*  SCHEDULE VIA LNDUE001 ONLY IF NONE EXISTS YET.  REJECT MARKS   
001400*  THE LOAN TERMINAL.  PAY MARKS ONE REPAYMENT INSTALMENT PAID.   
001500*  BOTH MASTERS ARE LOADED INTO TABLES, UPDATED IN PLACE, AND     
001600*  REWRITTEN IN FULL AT END OF RUN.                               
001700*                                                                 
001800*  ONE OF A PAIR WITH LNAPDB01 -- THAT PROGRAM CREATES A LOAN,    
001900*  THIS ONE MOVES IT THROUGH ITS LIFE CYCLE.  RUN AFTER LNAPDB01  
002000*  AND BEFORE LNSTDB01 IN THE OVERNIGHT STREAM.  THE LOAN AND     
002100*  REPAYMENT MASTERS ARE CLOSED LOOP -- THIS STEP'S LNLOANOT AND  
002200*  LNRPAYOT BECOME TOMORROW'S LNLOANIO AND LNRPAYIN.              
002300*-----------------------------------------------------------------
002400*  CHANGE LOG                                                     
002500*  910725 RJL CR0121 ORIGINAL PROGRAM (APPROVE/REJECT ONLY)       CR0121  
002600*  930228 THG CR0209 ADMIN-REMARK WIDTH CHANGE (SEE LNLOANR)      CR0209  
002700*  951114 THG CR0398 PAY ACTION ADDED FOR REPAYMENT POSTING       CR0398  
002800*  990105 PDW Y2K    LOAN-START-DATE CONFIRMED CCYYMMDD, NO CHANGEY2K     
002900*  030714 MKB CR0733 SCHEDULE BUILD FACTORED OUT TO LNDUE001      CR0733  
003000*  170922 KSN CR1042 CONFLICT-ERROR TEXT ALIGNED WITH HELP DESK   CR1042  
003100*  260214 KSN CR1088 PAY ACTIONS WERE LOGGING A SPURIOUS LOAN NOT CR1088  
003200*                    FOUND LINE BECAUSE 2050-FIND-LOAN-BY-KEY WAS 
003300*                    RUN AGAINST ACT-KEY FOR EVERY ACTION CODE,   
003400*                    INCLUDING PAY, WHERE ACT-KEY IS A REPAYMENT  
003500*                    ID NOT A LOAN ID.  LOOKUP NOW GATED TO       
003600*                    APPROVE/REJECT ONLY.  ALSO RECAST THE LOAN   
003700*                    AND REPAYMENT TABLE LOADS AS PERFORM THRU    
003800*                    RANGES PER THE SHOP STANDARD (SEE PARA 1100  
003900*                    AND PARA 1200 BELOW), HELP DESK TICKET 40281.
004000***************************************************************** 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300*  SOURCE AND OBJECT COMPUTER ENTRIES ARE CARRIED FORWARD FROM    
004400*  THE ORIGINAL 1991 COMPILE JCL AND HAVE NEVER BEEN CHALLENGED   
004500*  BY A PLATFORM MOVE SINCE -- SEE THE OPERATIONS RUNBOOK FOR     
004600*  THE CURRENT LPAR THIS ACTUALLY RUNS UNDER.                     
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900*  NO UPSI SWITCHES ARE READ BY THIS PROGRAM -- APPROVE, REJECT   
005000*  AND PAY ALL RUN UNCONDITIONALLY EVERY NIGHT.  TOP-OF-FORM IS   
005100*  DECLARED ONLY BECAUSE LNERRPRT MAY ONE DAY MOVE TO A PRINTER   
005200*  CLASS RATHER THAN A SEQUENTIAL DISK FILE.                      
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*  LNACTNIN IS THE ADMIN ACTION FILE -- ONE RECORD PER APPROVE,   
005800*  REJECT OR PAY REQUEST, IN THE ORDER THE BRANCH OFFICES KEYED   
005900*  THEM.  NOT RESEQUENCED -- LAST ACTION ON A GIVEN LOAN WINS.    
006000     SELECT LNACTNIN ASSIGN TO LNACTNIN
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS FS-ACTNIN.
006300*  LNLOANIO / LNLOANOT -- THE LOAN MASTER, READ IN TOTO AT START  
006400*  OF RUN AND REWRITTEN IN TOTO AT END OF RUN.  THIS SHOP DOES    
006500*  NOT REWRITE MASTERS IN PLACE ON SEQUENTIAL MEDIA.              
006600     SELECT LNLOANIO ASSIGN TO LNLOANIO
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS  IS FS-LOANIO.
006900     SELECT LNLOANOT ASSIGN TO LNLOANOT
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS  IS FS-LOANOT.
007200*  LNRPAYIN / LNRPAYOT -- THE REPAYMENT SCHEDULE MASTER, SAME     
007300*  READ-ALL-REWRITE-ALL TREATMENT AS THE LOAN MASTER ABOVE.       
007400     SELECT LNRPAYIN ASSIGN TO LNRPAYIN
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS FS-RPAYIN.
007700     SELECT LNRPAYOT ASSIGN TO LNRPAYOT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS  IS FS-RPAYOT.
008000*  LNERRPRT -- THE COMMON ERROR REPORT SHARED BY ALL SIX LOAN     
008100*  PROGRAMS IN THIS SUITE.  SEE WS-ERROR-MSG BELOW FOR LAYOUT.    
008200     SELECT LNERRPRT ASSIGN TO LNERRPRT
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS  IS FS-ERRPRT.
008500 DATA DIVISION.
008600 FILE SECTION.
008700*  LNACTNR LAYOUT (SEE COPYBOOK) -- ACT-CODE IS A SINGLE CHARACTER
008800*  ('A'=APPROVE, 'R'=REJECT, 'P'=PAY), ACT-KEY IS EITHER A LOAN ID
008900*  OR A REPAYMENT ID DEPENDING ON ACT-CODE (SEE THE CR1088 NOTE ATCR1088  
009000*  PARA 2000), AND ACT-REMARK IS FREE-TEXT CARRIED ONTO THE MASTER
009100*  FOR THE AUDIT TRAIL.                                           
009200 FD  LNACTNIN
009300     LABEL RECORDS ARE STANDARD.
009400     COPY LNACTNR.
009500*  LNLOANR LAYOUT (SEE COPYBOOK) -- THE FULL LOAN MASTER RECORD,  
009600*  INCLUDING THE STATUS BYTE AND 88-LEVELS (LOAN-APPROVED,        
009700*  LOAN-REJECTED, AND SO ON) TESTED THROUGHOUT THIS PROGRAM.      
009800 FD  LNLOANIO
009900     LABEL RECORDS ARE STANDARD.
010000     COPY LNLOANR.
010100 FD  LNLOANOT
010200     LABEL RECORDS ARE STANDARD.
010300*  OUTPUT SIDE USES A FLAT PIC X RECORD -- THE TABLE ENTRY IS     
010400*  MOVED OUT VERBATIM, SO THE FIELD-LEVEL LNLOANR LAYOUT IS NOT   
010500*  NEEDED ON THIS SIDE.                                           
010600 01  LOANOT-RECORD                PIC X(150).
010700*  LNRPAYR LAYOUT (SEE COPYBOOK) -- ONE ROW PER INSTALMENT, KEYED 
010800*  ON RPY-ID, CARRYING RPY-LOAN-ID BACK TO THE OWNING LOAN, THE   
010900*  DUE DATE, THE PRINCIPAL/INTEREST SPLIT, AND A PENDING/PAID     
011000*  STATUS BYTE WITH ITS OWN 88-LEVELS.                            
011100 FD  LNRPAYIN
011200     LABEL RECORDS ARE STANDARD.
011300     COPY LNRPAYR.
011400 FD  LNRPAYOT
011500     LABEL RECORDS ARE STANDARD.
011600 01  RPAYOT-RECORD                PIC X(60).
011700 FD  LNERRPRT
011800     LABEL RECORDS ARE STANDARD.
011900 01  ERRPRT-LINE                  PIC X(80).
012000 WORKING-STORAGE SECTION.
012100*  WS-HEADER CARRIES THE STORAGE-DUMP EYECATCHER                  
012200*  ('LNUPDB01------WS') SO AN ABEND DUMP CAN BE SEARCHED FOR THIS 
012300*  PROGRAM'S WORKING STORAGE BY EYE, A HABIT CARRIED OVER FROM    
012400*  THE DAYS BEFORE THIS SHOP HAD A SYMBOLIC DEBUGGER ON THE       
012500*  BATCH LPAR.                                                    
012600 01  WS-HEADER.
012700     03  WS-EYECATCHER            PIC X(16) VALUE
012800         'LNUPDB01------WS'.
012900     03  WS-RUN-DATE              PIC 9(08).
013000     03  FILLER                   PIC X(06) VALUE SPACES.
013100*  ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE, TESTED AFTER EVERY 
013200*  OPEN/CLOSE AND (FOR THE INPUT SIDE) AFTER EVERY READ.          
013300 01  WS-FILE-STATUSES.
013400*    FS-ACTNIN -- ADMIN ACTION INPUT.                             
013500     03  FS-ACTNIN                PIC X(02) VALUE '00'.
013600*    FS-LOANIO -- LOAN MASTER INPUT (YESTERDAY'S CLOSING FILE).   
013700     03  FS-LOANIO                PIC X(02) VALUE '00'.
013800*    FS-LOANOT -- LOAN MASTER OUTPUT (TONIGHT'S CLOSING FILE).    
013900     03  FS-LOANOT                PIC X(02) VALUE '00'.
014000*    FS-RPAYIN / FS-RPAYOT -- SAME IN/OUT PAIRING FOR THE         
014100*    REPAYMENT SCHEDULE MASTER.                                   
014200     03  FS-RPAYIN                PIC X(02) VALUE '00'.
014300     03  FS-RPAYOT                PIC X(02) VALUE '00'.
014400*    FS-ERRPRT -- THE SHARED ERROR REPORT.                        
014500     03  FS-ERRPRT                PIC X(02) VALUE '00'.
014600     03  FILLER                   PIC X(02) VALUE SPACES.
014700*  END-OF-FILE AND FOUND/NOT-FOUND SWITCHES.  LOAN-FOUND AND      
014800*  RPAY-FOUND ARE SET BY THE KEYED TABLE SEARCHES FURTHER DOWN;   
014900*  RPAY-EXISTS-FOR-LOAN GUARDS AGAINST BUILDING A SECOND SCHEDULE 
015000*  FOR A LOAN THAT WAS APPROVED, UNAPPROVED BY A LATER CORRECTION 
015100*  ACTION, AND APPROVED AGAIN.                                    
015200 01  WS-SWITCHES.
015300*    END-OF-FILE SWITCHES, ONE PER INPUT FILE.                    
015400     03  WS-ACTNIN-EOF-SW         PIC X(01) VALUE 'N'.
015500         88  ACTNIN-EOF           VALUE 'Y'.
015600     03  WS-LOANIO-EOF-SW         PIC X(01) VALUE 'N'.
015700         88  LOANIO-EOF           VALUE 'Y'.
015800     03  WS-RPAYIN-EOF-SW         PIC X(01) VALUE 'N'.
015900         88  RPAYIN-EOF           VALUE 'Y'.
016000*    SET BY THE KEYED TABLE SEARCHES -- LOAN-FOUND BY PARA 2060,  
016100*    RPAY-FOUND BY PARA 2310.                                     
016200     03  WS-LOAN-FOUND-SW         PIC X(01) VALUE 'N'.
016300         88  LOAN-FOUND           VALUE 'Y'.
016400     03  WS-RPAY-FOUND-SW         PIC X(01) VALUE 'N'.
016500         88  RPAY-FOUND           VALUE 'Y'.
016600*    SET BY PARA 2410 -- TRUE WHEN THE LOAN BEING APPROVED        
016700*    ALREADY OWNS AT LEAST ONE REPAYMENT ROW.                     
016800     03  WS-RPAY-EXISTS-SW        PIC X(01) VALUE 'N'.
016900         88  RPAY-EXISTS-FOR-LOAN VALUE 'Y'.
017000     03  FILLER                   PIC X(01) VALUE SPACES.
017100*  ALL COUNTERS, SUBSCRIPTS AND INDEX-SHADOW FIELDS ARE COMP --   
017200*  DISPLAY ARITHMETIC ON A TABLE SUBSCRIPT WALKED SIXTY THOUSAND  
017300*  TIMES A NIGHT IS NOT WORTH THE CPU SECONDS IT COSTS.           
017400 01  WS-COUNTERS        COMP.
017500*    -MAX FIELDS MIRROR THE OCCURS CLAUSE LIMITS BELOW AND ARE    
017600*    NOT CURRENTLY CHECKED AGAINST -- A BRANCH NETWORK THIS SIZE  
017700*    HAS NEVER COME CLOSE TO 5000 OPEN LOANS OR 60000 OUTSTANDING 
017800*    INSTALMENTS IN ONE NIGHT'S RUN.                              
017900     03  WS-LOAN-TABLE-MAX        PIC S9(08) VALUE +5000.
018000     03  WS-LOAN-TABLE-CNT        PIC S9(08) VALUE +0.
018100     03  WS-LOAN-IX               PIC S9(08) VALUE +0.
018200     03  WS-RPAY-TABLE-MAX        PIC S9(08) VALUE +60000.
018300     03  WS-RPAY-TABLE-CNT        PIC S9(08) VALUE +0.
018400     03  WS-RPAY-IX               PIC S9(08) VALUE +0.
018500*    WS-NEXT-RPY-ID -- HIGH-WATER MARK CARRIED FROM THE LOAD OF   
018600*    THE REPAYMENT MASTER, USED TO MINT FRESH IDS IN PARA 2460.   
018700     03  WS-NEXT-RPY-ID           PIC S9(08) VALUE +0.
018800     03  WS-MONTH-IX              PIC S9(04) VALUE +0.
018900     03  FILLER                   PIC X(01) USAGE DISPLAY
019000             VALUE SPACES.
019100*  WORKING FIELDS FOR THE EMI RE-PRICE (APPROVE ACTION) AND FOR   
019200*  THE SCHEDULE BUILD (PARA 2450/2460).  ALL ZONED DISPLAY --     
019300*  THIS SHOP HAS NEVER PACKED MONEY FIELDS IN THE LOAN SUITE.     
019400 01  WS-NEW-EMI                   PIC 9(09)V99 VALUE 0.
019500 01  WS-INTEREST                  PIC 9(09)V99 VALUE 0.
019600 01  WS-PRINCIPAL                 PIC S9(09)V99 VALUE 0.
019700 01  WS-DUE-DATE                  PIC 9(08) VALUE 0.
019800*  COMMON ERROR MESSAGE LAYOUT -- SAME SHAPE IN ALL SIX LOAN      
019900*  PROGRAMS SO THE HELP DESK CAN GREP LNERRPRT ACROSS THE WHOLE   
020000*  OVERNIGHT RUN WITHOUT CARING WHICH STEP RAISED THE LINE.       
020100 01  WS-ERROR-MSG.
020200*    EM-DATE -- TODAY'S RUN DATE, STAMPED FRESH BY PARA 8000.     
020300     03  EM-DATE                  PIC X(08) VALUE SPACES.
020400     03  FILLER                   PIC X(01) VALUE SPACES.
020500*    EM-PROGRAM -- FIXED LITERAL, LETS THE HELP DESK TELL WHICH   
020600*    OF THE SIX LOAN PROGRAMS RAISED A GIVEN LINE.                
020700     03  EM-PROGRAM               PIC X(09) VALUE ' LNUPDB01'.
020800*    EM-LOANKEY HOLDS WHATEVER ACT-KEY WAS ON THE OFFENDING       
020900*    ACTION RECORD -- A LOAN ID FOR APPROVE/REJECT ERRORS, A      
021000*    REPAYMENT ID FOR A NOT-FOUND PAY.  EM-TEXT IS THE FREE-TEXT  
021100*    MESSAGE ITSELF.                                              
021200     03  EM-VARIABLE.
021300         05  FILLER                PIC X(06) VALUE ' LNUM='.
021400         05  EM-LOANKEY           PIC X(08) VALUE SPACES.
021500         05  FILLER                PIC X(05) VALUE ' MSG='.
021600         05  EM-TEXT               PIC X(40) VALUE SPACES.
021700*---------------------------------------------------------------  
021800*    THG CR0398 -- IN-MEMORY LOAN AND REPAYMENT TABLES, LOADED    CR0398  
021900*                  ONCE AND SEARCHED BY KEY FOR EACH ADMIN        
022000*                  ACTION (SEQUENTIAL SEARCH -- SEE SPEC NOTE     
022100*                  ON KEYED LOOKUP OVER SEQUENTIAL DATA).  BOTH   
022200*                  MASTERS ARE SMALL ENOUGH TO HOLD IN STORAGE    
022300*                  FOR A SINGLE BRANCH NETWORK -- IF THAT EVER    
022400*                  CHANGES THIS PROGRAM NEEDS AN INDEXED VSAM     
022500*                  RE-WRITE, NOT A BIGGER OCCURS CLAUSE.          
022600*---------------------------------------------------------------  
022700*  LOAN-TABLE-ENTRY HOLDS THE WHOLE 150-BYTE LOAN RECORD AS A     
022800*  FLAT PIC X SO IT CAN BE MOVED STRAIGHT BACK OUT TO LNLOANOT;   
022900*  LT-RECORD-R PEELS OFF JUST THE LOAN-ID FOR THE KEYED SEARCH IN 
023000*  PARA 2050/2060 WITHOUT REDEFINING THE WHOLE LNLOANR LAYOUT A   
023100*  SECOND TIME IN WORKING-STORAGE.                                
023200 01  WS-LOAN-TABLE.
023300     03  LOAN-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
023400             DEPENDING ON WS-LOAN-TABLE-CNT
023500             INDEXED BY LT-IX.
023600         05  LT-RECORD            PIC X(150).
023700         05  LT-RECORD-R REDEFINES LT-RECORD.
023800             07  LT-LOAN-ID       PIC 9(06).
023900             07  FILLER           PIC X(144).
024000*  SAME TREATMENT FOR THE REPAYMENT TABLE -- RT-RECORD-R EXPOSES  
024100*  BOTH THE REPAYMENT ID (SEARCHED BY PARA 2310 FOR A PAY ACTION) 
024200*  AND THE OWNING LOAN ID (SEARCHED BY PARA 2410 TO DECIDE        
024300*  WHETHER A SCHEDULE ALREADY EXISTS).                            
024400 01  WS-RPAY-TABLE.
024500     03  RPAY-TABLE-ENTRY OCCURS 0 TO 60000 TIMES
024600             DEPENDING ON WS-RPAY-TABLE-CNT
024700             INDEXED BY RT-IX.
024800         05  RT-RECORD            PIC X(60).
024900         05  RT-RECORD-R REDEFINES RT-RECORD.
025000             07  RT-RPY-ID        PIC 9(08).
025100             07  RT-LOAN-ID       PIC 9(06).
025200             07  FILLER           PIC X(46).
025300*  NO PARAMETERS -- THIS PROGRAM IS INVOKED AS A STANDALONE STEP  
025400*  IN THE OVERNIGHT JCL, NOT CALLED FROM ANOTHER PROGRAM, SO THE  
025500*  LINKAGE SECTION IS EMPTY AND PROCEDURE DIVISION TAKES NO       
025600*  USING CLAUSE.                                                  
025700 LINKAGE SECTION.
025800 PROCEDURE DIVISION.
025900*---------------------------------------------------------------  
026000*    RJL CR0121 -- MAINLINE.  LOAD BOTH MASTERS, WORK THE ACTION  CR0121  
026100*                  FILE ONE RECORD AT A TIME, REWRITE BOTH        
026200*                  MASTERS, CLOSE DOWN.  KEEP THIS PARAGRAPH      
026300*                  SHORT -- IT IS THE FIRST THING A NEW STARTER   
026400*                  ON THE LOAN TEAM READS.                        
026500*---------------------------------------------------------------  
026600 0000-MAINLINE.
026700*    STEP 1 -- OPEN FILES, STAMP THE RUN DATE.                    
026800     PERFORM 1000-INITIALISE
026900*    STEP 2 -- PULL BOTH MASTERS INTO MEMORY BEFORE ANY ACTION    
027000*    IS APPLIED, SO EVERY LOOKUP BELOW IS AGAINST A CONSISTENT    
027100*    SNAPSHOT OF LAST NIGHT'S CLOSING POSITION.                   
027200     PERFORM 1100-LOAD-LOAN-TABLE
027300     PERFORM 1200-LOAD-RPAY-TABLE
027400*    STEP 3 -- WORK THE ADMIN ACTION FILE ONE RECORD AT A TIME.   
027500*    ALL UPDATES HAPPEN IN THE TABLES ABOVE, NOT ON DISK, UNTIL   
027600*    STEP 4 BELOW.                                                
027700     PERFORM 2000-ACTION-LOOP
027800         UNTIL ACTNIN-EOF
027900*    STEP 4 -- FLUSH BOTH TABLES BACK TO THEIR OUTPUT MASTERS.    
028000     PERFORM 3000-REWRITE-LOAN-MASTER
028100     PERFORM 3100-REWRITE-RPAY-MASTER
028200     PERFORM 9000-TERMINATE
028300     STOP RUN.
028400*  OPEN EVERYTHING AND STAMP TODAY'S DATE INTO THE ERROR MESSAGE  
028500*  HEADER.  IF EITHER INPUT MASTER FAILS TO OPEN THE RUN IS       
028600*  ABANDONED -- THERE IS NO SENSIBLE PARTIAL RECOVERY HERE.       
028700*    RUN DATE IS PULLED FROM THE SYSTEM CLOCK, NOT PASSED IN ON A 
028800*    CARD -- THIS PROGRAM HAS NEVER TAKEN A PARAMETER FILE AND    
028900*    THE JCL DOES NOT SUPPLY ONE.  SEE Y2K ENTRY ABOVE -- THE     Y2K     
029000*    4-DIGIT YEAR FORM WAS CONFIRMED SAFE IN 1999 AND HAS NOT     
029100*    BEEN REVISITED SINCE.                                        
029200 1000-INITIALISE.
029300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
029400     OPEN INPUT  LNACTNIN
029500          INPUT  LNLOANIO
029600          OUTPUT LNLOANOT
029700          INPUT  LNRPAYIN
029800          OUTPUT LNRPAYOT
029900          OUTPUT LNERRPRT.
030000     IF FS-ACTNIN NOT = '00' OR FS-LOANIO NOT = '00'
030100         MOVE ' UNABLE TO OPEN INPUT FILES' TO EM-TEXT
030200         PERFORM 8000-WRITE-ERROR-MESSAGE
030300         STOP RUN
030400     END-IF.
030500*---------------------------------------------------------------  
030600*    KSN CR1088 -- RECAST AS A PERFORM THRU RANGE SO THE PRIMING  CR1088  
030700*                  READ (PARA 1110) AND THE READ-AHEAD BUILT INTO 
030800*                  THE LOOP BODY (PARA 1120 FALLING THROUGH INTO  
030900*                  PARA 1125) ARE ONE NAMED UNIT OF WORK, PER THE 
031000*                  SHOP STANDARD FOR READ/ADD-TO-TABLE PAIRS.     
031100*                  BEHAVIOUR IS UNCHANGED FROM THE OLDER          
031200*                  TWO-PERFORM VERSION -- ONLY THE PARAGRAPH      
031300*                  BOUNDARIES MOVED.                              
031400*---------------------------------------------------------------  
031500 1100-LOAD-LOAN-TABLE.
031600     MOVE 0 TO WS-LOAN-TABLE-CNT.
031700     PERFORM 1110-READ-LOAN-MASTER THRU 1110-EXIT.
031800     PERFORM 1120-ADD-LOAN-TO-TABLE THRU 1125-EXIT
031900         UNTIL LOANIO-EOF.
032000 1110-READ-LOAN-MASTER.
032100     READ LNLOANIO
032200         AT END
032300             SET LOANIO-EOF TO TRUE
032400     END-READ.
032500 1110-EXIT.
032600     EXIT.
032700*  1120 AND 1125 ARE ONE PERFORM THRU RANGE -- 1120 FILES THE     
032800*  RECORD JUST READ INTO THE TABLE, THEN FALLS THROUGH (NO GO TO, 
032900*  NO PERFORM) INTO 1125 WHICH READS THE NEXT ONE AHEAD OF THE    
033000*  NEXT LOOP TEST.                                                
033100 1120-ADD-LOAN-TO-TABLE.
033200     ADD 1 TO WS-LOAN-TABLE-CNT.
033300     SET LT-IX TO WS-LOAN-TABLE-CNT.
033400     MOVE LOAN-RECORD TO LT-RECORD (LT-IX).
033500 1125-READ-NEXT-LOAN.
033600     READ LNLOANIO
033700         AT END
033800             SET LOANIO-EOF TO TRUE
033900     END-READ.
034000 1125-EXIT.
034100     EXIT.
034200*---------------------------------------------------------------  
034300*    KSN CR1088 -- SAME PERFORM THRU TREATMENT AS THE LOAN TABLE  CR1088  
034400*                  LOAD ABOVE, APPLIED TO THE REPAYMENT MASTER.   
034500*                  WS-NEXT-RPY-ID IS CARRIED FORWARD SO PARA 2450 
034600*                  CAN MINT FRESH REPAYMENT IDS WITHOUT RISK OF   
034700*                  COLLIDING WITH ONE ALREADY ON FILE.            
034800*---------------------------------------------------------------  
034900 1200-LOAD-RPAY-TABLE.
035000     MOVE 0 TO WS-RPAY-TABLE-CNT.
035100     MOVE 0 TO WS-NEXT-RPY-ID.
035200     PERFORM 1210-READ-RPAY-MASTER THRU 1210-EXIT.
035300     PERFORM 1220-ADD-RPAY-TO-TABLE THRU 1225-EXIT
035400         UNTIL RPAYIN-EOF.
035500 1210-READ-RPAY-MASTER.
035600     READ LNRPAYIN
035700         AT END
035800             SET RPAYIN-EOF TO TRUE
035900     END-READ.
036000 1210-EXIT.
036100     EXIT.
036200 1220-ADD-RPAY-TO-TABLE.
036300     ADD 1 TO WS-RPAY-TABLE-CNT.
036400     SET RT-IX TO WS-RPAY-TABLE-CNT.
036500     MOVE RPAY-RECORD TO RT-RECORD (RT-IX).
036600     IF RPY-ID > WS-NEXT-RPY-ID
036700         MOVE RPY-ID TO WS-NEXT-RPY-ID
036800     END-IF.
036900 1225-READ-NEXT-RPAY.
037000     READ LNRPAYIN
037100         AT END
037200             SET RPAYIN-EOF TO TRUE
037300     END-READ.
037400 1225-EXIT.
037500     EXIT.
037600*---------------------------------------------------------------  
037700*    KSN CR1088 -- ACT-KEY IS A LOAN-ID FOR APPROVE/REJECT BUT A  CR1088  
037800*                  REPAYMENT-ID FOR PAY.  THE LOAN TABLE LOOKUP   
037900*                  BELOW ONLY APPLIES TO APPROVE/REJECT -- PAY    
038000*                  GOES STRAIGHT TO 2300-PAY-REPAYMENT, WHICH     
038100*                  DOES ITS OWN LOOKUP BY REPAYMENT-ID AND RAISES 
038200*                  ITS OWN NOT-FOUND MESSAGE.  DO NOT ROUTE PAY   
038300*                  THROUGH 2050-FIND-LOAN-BY-KEY -- A REPAYMENT   
038400*                  ID ALMOST NEVER MATCHES A LOAN-ID, SO EVERY    
038500*                  SUCCESSFUL PAY WAS LOGGING A BOGUS LOAN NOT    
038600*                  FOUND LINE BEFORE THIS FIX.  HELP DESK TICKET  
038700*                  40281 -- REPORTED BY BRANCH OPS AFTER THE      
038800*                  OVERNIGHT ERROR REPORT STARTED FILLING UP      
038900*                  WITH ONE LINE PER SUCCESSFUL REPAYMENT.        
039000*---------------------------------------------------------------  
039100 2000-ACTION-LOOP.
039200     READ LNACTNIN
039300         AT END
039400             SET ACTNIN-EOF TO TRUE
039500             GO TO 2000-EXIT
039600     END-READ.
039700     IF ACT-IS-APPROVE OR ACT-IS-REJECT
039800         PERFORM 2050-FIND-LOAN-BY-KEY
039900         IF NOT LOAN-FOUND
040000             MOVE ' LOAN NOT FOUND' TO EM-TEXT
040100             MOVE ACT-KEY TO EM-LOANKEY
040200             PERFORM 8000-WRITE-ERROR-MESSAGE
040300             GO TO 2000-EXIT
040400         END-IF
040500     END-IF.
040600*  PAY NEEDS NO LOAN LOOKUP AT ALL -- 2300-PAY-REPAYMENT KEYS     
040700*  DIRECTLY OFF THE REPAYMENT TABLE ON ACT-KEY.                   
040800     EVALUATE TRUE
040900         WHEN ACT-IS-APPROVE
041000             PERFORM 2100-APPROVE-LOAN
041100         WHEN ACT-IS-REJECT
041200             PERFORM 2200-REJECT-LOAN
041300         WHEN ACT-IS-PAY
041400             PERFORM 2300-PAY-REPAYMENT
041500         WHEN OTHER
041600             MOVE ' UNRECOGNISED ACTION CODE' TO EM-TEXT
041700             PERFORM 8000-WRITE-ERROR-MESSAGE
041800     END-EVALUATE.
041900 2000-EXIT.
042000     EXIT.
042100*  LINEAR SEARCH OF THE IN-MEMORY LOAN TABLE BY LOAN-ID.  ONLY    
042200*  CALLED FOR APPROVE/REJECT -- SEE THE CR1088 NOTE ABOVE.        CR1088  
042300 2050-FIND-LOAN-BY-KEY.
042400     MOVE 'N' TO WS-LOAN-FOUND-SW.
042500     MOVE 1 TO WS-LOAN-IX.
042600     PERFORM 2060-TEST-ONE-LOAN-ENTRY
042700         UNTIL WS-LOAN-IX > WS-LOAN-TABLE-CNT.
042800 2060-TEST-ONE-LOAN-ENTRY.
042900     SET LT-IX TO WS-LOAN-IX.
043000     IF LT-LOAN-ID (LT-IX) = ACT-KEY
043100         MOVE LT-RECORD (LT-IX) TO LOAN-RECORD
043200         MOVE 'Y' TO WS-LOAN-FOUND-SW
043300     END-IF.
043400     ADD 1 TO WS-LOAN-IX.
043500*  APPROVE -- REFUSED IF THE LOAN IS ALREADY APPROVED OR HAS      
043600*  BEEN REJECTED, OTHERWISE STAMPS THE START DATE, RE-PRICES THE  
043700*  EMI THROUGH LNEMI001 (THE RATE MAY HAVE MOVED SINCE            
043800*  APPLICATION) AND BUILDS A SCHEDULE IF ONE DOES NOT EXIST YET.  
043900 2100-APPROVE-LOAN.
044000*    A LOAN CANNOT BE APPROVED TWICE -- THE SECOND ADMIN ACTION   
044100*    IS REJECTED WITH AN ERROR LINE, NOT SILENTLY IGNORED, SO     
044200*    THE BRANCH CAN SEE ITS DUPLICATE KEYING MISTAKE.             
044300     EVALUATE TRUE
044400         WHEN LOAN-APPROVED
044500             MOVE ' ALREADY APPROVED THIS LOAN ADMIN' TO EM-TEXT
044600             MOVE ACT-KEY TO EM-LOANKEY
044700             PERFORM 8000-WRITE-ERROR-MESSAGE
044800*    A REJECTED LOAN IS TERMINAL -- IT CANNOT BE RESURRECTED BY   
044900*    A LATER APPROVE ACTION.  THE BRANCH MUST RE-SUBMIT A FRESH   
045000*    APPLICATION THROUGH LNAPDB01 INSTEAD.                        
045100         WHEN LOAN-REJECTED
045200             MOVE
045300              ' LOAN IS ALREADY REJECTED AND CANNOT BE APPROVED'
045400                 TO EM-TEXT
045500             MOVE ACT-KEY TO EM-LOANKEY
045600             PERFORM 8000-WRITE-ERROR-MESSAGE
045700*    NORMAL CASE -- STAMP THE LOAN APPROVED, SET TODAY AS THE     
045800*    START DATE, AND RE-PRICE THE EMI SINCE THE RATE QUOTED AT    
045900*    APPLICATION TIME MAY HAVE MOVED WHILE THE LOAN SAT IN THE    
046000*    APPROVAL QUEUE.                                              
046100         WHEN OTHER
046200             SET LOAN-APPROVED TO TRUE
046300             MOVE ACT-REMARK TO LOAN-ADMIN-REMARK
046400             MOVE WS-RUN-DATE TO LOAN-START-DATE
046500             CALL 'LNEMI001' USING LOAN-AMOUNT  LOAN-ANNUAL-RATE
046600                     LOAN-TENURE  WS-NEW-EMI
046700             MOVE WS-NEW-EMI TO LOAN-EMI
046800             MOVE LOAN-RECORD TO LT-RECORD (LT-IX)
046900*    BUILD A SCHEDULE ONLY IF THIS LOAN DOES NOT ALREADY OWN ONE  
047000*    -- SEE PARA 2400 BELOW.                                      
047100             PERFORM 2400-CHECK-SCHEDULE-EXISTS
047200             IF NOT RPAY-EXISTS-FOR-LOAN
047300                 PERFORM 2450-BUILD-SCHEDULE
047400             END-IF
047500     END-EVALUATE.
047600*  REJECT -- SYMMETRICAL WITH APPROVE ABOVE.  A REJECTED LOAN     
047700*  NEVER GETS A SCHEDULE; IF ONE WAS SOMEHOW BUILT ALREADY IT IS  
047800*  LEFT ON FILE UNTOUCHED RATHER THAN DELETED -- THIS SHOP DOES   
047900*  NOT PURGE REPAYMENT ROWS IN BATCH, ONLY MARKS THEM.            
048000 2200-REJECT-LOAN.
048100*    MIRROR IMAGE OF 2100 ABOVE -- SAME DUPLICATE-ACTION GUARDS,  
048200*    OPPOSITE STATUS.                                             
048300     EVALUATE TRUE
048400         WHEN LOAN-REJECTED
048500             MOVE ' ALREADY REJECTED THIS LOAN ADMIN' TO EM-TEXT
048600             MOVE ACT-KEY TO EM-LOANKEY
048700             PERFORM 8000-WRITE-ERROR-MESSAGE
048800         WHEN LOAN-APPROVED
048900             MOVE
049000              ' LOAN IS ALREADY APPROVED AND CANNOT BE REJECTED'
049100                 TO EM-TEXT
049200             MOVE ACT-KEY TO EM-LOANKEY
049300             PERFORM 8000-WRITE-ERROR-MESSAGE
049400*    NORMAL CASE -- NO EMI, NO SCHEDULE, JUST THE STATUS FLIP AND 
049500*    THE ADMIN REMARK CARRIED OVER FOR THE AUDIT TRAIL.           
049600         WHEN OTHER
049700             SET LOAN-REJECTED TO TRUE
049800             MOVE ACT-REMARK TO LOAN-ADMIN-REMARK
049900             MOVE LOAN-RECORD TO LT-RECORD (LT-IX)
050000     END-EVALUATE.
050100*  PAY -- FINDS THE REPAYMENT ROW BY REPAYMENT ID (ACT-KEY) AND   
050200*  MARKS IT PAID.  THIS IS THE ONLY NOT-FOUND CHECK A PAY ACTION  
050300*  EVER NEEDS -- SEE THE CR1088 NOTE AT PARA 2000 FOR WHY THE     CR1088  
050400*  LOAN-TABLE LOOKUP MUST NOT RUN FOR THIS ACTION CODE.           
050500*    CLEAR THE SWITCH AND START THE SCAN AT ENTRY 1 EVERY TIME -- 
050600*    THIS IS A FULL RESCAN PER PAY ACTION, NOT A CARRIED-FORWARD  
050700*    POSITION, BECAUSE ACTIONS ARRIVE IN NO PARTICULAR REPAYMENT  
050800*    ID ORDER.                                                    
050900 2300-PAY-REPAYMENT.
051000     MOVE 'N' TO WS-RPAY-FOUND-SW.
051100     MOVE 1 TO WS-RPAY-IX.
051200     PERFORM 2310-TEST-ONE-RPAY-ENTRY
051300         UNTIL WS-RPAY-IX > WS-RPAY-TABLE-CNT.
051400     IF NOT RPAY-FOUND
051500         MOVE ' REPAYMENT NOT FOUND' TO EM-TEXT
051600         MOVE ACT-KEY TO EM-LOANKEY
051700         PERFORM 8000-WRITE-ERROR-MESSAGE
051800     END-IF.
051900*    ONE TABLE ENTRY TESTED PER CALL, PER THE SHOP'S STANDARD     
052000*    LINEAR-SEARCH IDIOM -- COMPARE KEY, AND IF IT MATCHES MOVE   
052100*    THE WHOLE 60-BYTE ROW OUT, FLIP IT TO PAID, AND MOVE IT BACK 
052200*    IN.  THE SEARCH STILL RUNS TO THE END OF THE TABLE EVEN      
052300*    AFTER A MATCH -- REPAYMENT IDS ARE UNIQUE SO THIS COSTS      
052400*    NOTHING IN PRACTICE AND KEEPS THE LOOP CONTROL IN ONE PLACE. 
052500 2310-TEST-ONE-RPAY-ENTRY.
052600     SET RT-IX TO WS-RPAY-IX.
052700     IF RT-RPY-ID (RT-IX) = ACT-KEY
052800         MOVE RT-RECORD (RT-IX) TO RPAY-RECORD
052900         SET RPY-IS-PAID TO TRUE
053000         MOVE RPAY-RECORD TO RT-RECORD (RT-IX)
053100         MOVE 'Y' TO WS-RPAY-FOUND-SW
053200     END-IF.
053300     ADD 1 TO WS-RPAY-IX.
053400*  SCANS THE REPAYMENT TABLE FOR ANY ROW ALREADY OWNED BY THIS    
053500*  LOAN-ID.  USED ONLY TO DECIDE WHETHER 2450 NEEDS TO RUN --     
053600*  A LOAN RE-APPROVED AFTER A PRIOR REJECTION KEEPS ITS ORIGINAL  
053700*  SCHEDULE RATHER THAN GETTING A SECOND ONE.                     
053800 2400-CHECK-SCHEDULE-EXISTS.
053900     MOVE 'N' TO WS-RPAY-EXISTS-SW.
054000     MOVE 1 TO WS-RPAY-IX.
054100     PERFORM 2410-TEST-ONE-RPAY-OWNER
054200         UNTIL WS-RPAY-IX > WS-RPAY-TABLE-CNT.
054300*    SAME LINEAR-SEARCH SHAPE AS 2310 ABOVE, BUT TESTING ON       
054400*    LOAN-ID RATHER THAN REPAYMENT-ID -- THERE MAY BE DOZENS OF   
054500*    ROWS FOR ONE LOAN, SO THE FIRST MATCH IS ENOUGH TO SET THE   
054600*    SWITCH; THE SCAN STILL RUNS TO THE TABLE END REGARDLESS.     
054700 2410-TEST-ONE-RPAY-OWNER.
054800     SET RT-IX TO WS-RPAY-IX.
054900     IF RT-LOAN-ID (RT-IX) = LOAN-ID
055000         MOVE 'Y' TO WS-RPAY-EXISTS-SW
055100     END-IF.
055200     ADD 1 TO WS-RPAY-IX.
055300*---------------------------------------------------------------  
055400*    MKB CR0733 -- SAME MONTH-BY-MONTH SCHEDULE BUILD AS          CR0733  
055500*                  LNAPDB01 PARA 2400, GENERATED ONLY HERE        
055600*                  WHEN THE LOAN WAS APPROVED WITHOUT A SCHEDULE  
055700*                  ALREADY ON FILE.  KEPT IN LINE WITH LNAPDB01   
055800*                  DELIBERATELY -- IF ONE CHANGES, CHANGE BOTH.   
055900*---------------------------------------------------------------  
056000 2450-BUILD-SCHEDULE.
056100     MOVE LOAN-START-DATE TO WS-DUE-DATE.
056200     MOVE 1 TO WS-MONTH-IX.
056300     PERFORM 2460-ADD-ONE-INSTALMENT
056400         UNTIL WS-MONTH-IX > LOAN-TENURE.
056500*  FIRST INSTALMENT FALLS ON THE START DATE ITSELF; EVERY         
056600*  SUBSEQUENT ONE IS ADVANCED A CALENDAR MONTH BY LNDUE001        
056700*  BEFORE THE ROW IS BUILT.                                       
056800 2460-ADD-ONE-INSTALMENT.
056900     IF WS-MONTH-IX > 1
057000         CALL 'LNDUE001' USING WS-DUE-DATE
057100     END-IF.
057200*    A FRESH REPAYMENT ID IS MINTED FOR EVERY ROW -- NEVER REUSE  
057300*    ONE, EVEN ACROSS A REJECTED-THEN-REAPPROVED LOAN, SO THE     
057400*    HELP DESK CAN ALWAYS TIE A REPAYMENT ID BACK TO ONE AND      
057500*    ONLY ONE SCHEDULE BUILD.                                     
057600     ADD 1 TO WS-NEXT-RPY-ID.
057700     ADD 1 TO WS-RPAY-TABLE-CNT.
057800     SET RT-IX TO WS-RPAY-TABLE-CNT.
057900*    INTEREST PORTION IS SIMPLE MONTHLY INTEREST ON THE ORIGINAL  
058000*    PRINCIPAL AT THE QUOTED ANNUAL RATE -- THIS SHOP DOES NOT    
058100*    AMORTISE THE OUTSTANDING BALANCE DOWN MONTH BY MONTH, SEE    
058200*    SPEC NOTE ON THE REPAYMENT SCHEDULE FORMULA.                 
058300     COMPUTE WS-INTEREST ROUNDED =
058400         LOAN-AMOUNT * (LOAN-ANNUAL-RATE / 100) / 12.
058500     COMPUTE WS-PRINCIPAL = LOAN-EMI - WS-INTEREST.
058600     MOVE SPACES                TO RPAY-RECORD.
058700     MOVE WS-NEXT-RPY-ID        TO RPY-ID.
058800     MOVE LOAN-ID               TO RPY-LOAN-ID.
058900     MOVE WS-DUE-DATE           TO RPY-DUE-DATE.
059000     MOVE WS-PRINCIPAL          TO RPY-PRINCIPAL.
059100     MOVE WS-INTEREST           TO RPY-INTEREST.
059200     SET RPY-IS-PENDING         TO TRUE.
059300     MOVE RPAY-RECORD           TO RT-RECORD (RT-IX).
059400     ADD 1 TO WS-MONTH-IX.
059500*  END-OF-RUN REWRITES -- THE WHOLE TABLE GOES BACK TO DISK IN    
059600*  TABLE ORDER, WHICH IS LOAN-ID ORDER FOR THE LOAN MASTER AND    
059700*  LOAD ORDER (NOT KEY ORDER) FOR THE REPAYMENT MASTER.           
059800 3000-REWRITE-LOAN-MASTER.
059900     MOVE 1 TO WS-LOAN-IX.
060000     PERFORM 3010-WRITE-ONE-LOAN
060100         UNTIL WS-LOAN-IX > WS-LOAN-TABLE-CNT.
060200*    STRAIGHT TABLE-TO-FILE COPY, ONE ROW AT A TIME.  NO KEY      
060300*    COMPARISON NEEDED HERE -- EVERY ENTRY IN THE TABLE GOES OUT, 
060400*    WHETHER IT WAS TOUCHED BY AN ADMIN ACTION TONIGHT OR NOT.    
060500 3010-WRITE-ONE-LOAN.
060600     SET LT-IX TO WS-LOAN-IX.
060700     MOVE LT-RECORD (LT-IX) TO LOANOT-RECORD.
060800     WRITE LOANOT-RECORD.
060900     ADD 1 TO WS-LOAN-IX.
061000 3100-REWRITE-RPAY-MASTER.
061100     MOVE 1 TO WS-RPAY-IX.
061200     PERFORM 3110-WRITE-ONE-RPAY
061300         UNTIL WS-RPAY-IX > WS-RPAY-TABLE-CNT.
061400*    SAME FLAT COPY AS 3010 ABOVE, APPLIED TO THE REPAYMENT       
061500*    TABLE.  ROWS ADDED TONIGHT BY 2460 ARE ALREADY IN THE TABLE  
061600*    AT THIS POINT AND GO OUT WITH EVERYTHING ELSE.               
061700 3110-WRITE-ONE-RPAY.
061800     SET RT-IX TO WS-RPAY-IX.
061900     MOVE RT-RECORD (RT-IX) TO RPAYOT-RECORD.
062000     WRITE RPAYOT-RECORD.
062100     ADD 1 TO WS-RPAY-IX.
062200*  COMMON ERROR-LINE WRITER, SHARED BY EVERY PARAGRAPH ABOVE THAT 
062300*  RAISES A MESSAGE.  STAMPS TODAY'S DATE FRESH EVERY CALL IN     
062400*  CASE A FUTURE CHANGE EVER CLEARS WS-RUN-DATE MID-RUN.          
062500 8000-WRITE-ERROR-MESSAGE.
062600     MOVE WS-RUN-DATE(1:8) TO EM-DATE.
062700     WRITE ERRPRT-LINE FROM WS-ERROR-MSG.
062800*  CLOSE EVERYTHING.  NO FILE-STATUS CHECK HERE -- IF A CLOSE     
062900*  FAILS AT THIS POINT THE RUN HAS ALREADY WRITTEN EVERYTHING IT  
063000*  IS GOING TO WRITE, SO THERE IS NOTHING LEFT TO PROTECT.        
063100 9000-TERMINATE.
063200     CLOSE LNACTNIN
063300           LNLOANIO
063400           LNLOANOT
063500           LNRPAYIN
063600           LNRPAYOT
063700           LNERRPRT.
